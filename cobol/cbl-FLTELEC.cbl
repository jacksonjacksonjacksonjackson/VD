000100* FLTELEC  -  FLEET ELECTRIFICATION ANALYSIS BATCH
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.      FLTELEC.
000400 AUTHOR.          T CHIPMAN.
000500 INSTALLATION.    MOTOR POOL SVCS - FLEET MGMT DIV.
000600 DATE-WRITTEN.    04/14/1986.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000* CHANGE LOG
001100*
001200* 04/14/86 TJC  REQ 86-0411  ORIGINAL PROGRAM.  REPLACES THE
001300*               MANUAL MPG LOG SHEETS KEPT BY THE MOTOR POOL
001400*               FOR THE COUNTY SEDAN/TRUCK POOL.
001500* 09/02/86 TJC  REQ 86-0955  ADDED DEPARTMENT BREAKOUT TO THE
001600*               FLEET SUMMARY REPORT PER AUDITOR REQUEST.
001700* 02/11/87 TJC  REQ 87-0103  CORRECTED MILEAGE ACCUMULATOR
001800*               OVERFLOW ON FLEETS OVER 999 VEHICLES.
001900* 06/30/88 RLH  REQ 88-0622  ASSET-ID AND LOCATION FIELDS ADDED
002000*               TO THE MASTER RECORD FOR THE NEW TAG SYSTEM.
002100* 01/09/90 RLH  REQ 89-1187  GVWR-BASED DUTY CLASS BANDING
002200*               ADDED FOR THE COMMERCIAL FLEET INVENTORY.
002300* 03/22/91 TJC  REQ 91-0290  VIN EDIT ROUTINE ADDED - TITLE
002400*               OFFICE REJECTING RECORDS WITH BAD VINS.
002500* 11/14/92 DMS  REQ 92-1140  DATA QUALITY SCORE ADDED AT THE
002600*               REQUEST OF THE FLEET REPLACEMENT COMMITTEE.
002700* 07/19/94 DMS  REQ 94-0703  DIESEL AND COMMERCIAL CLASS FLAGS
002800*               SPLIT OUT OF THE DUTY CLASS BAND.
002900* 02/06/96 KPW  REQ 96-0141  ANNUAL FUEL COST PROJECTION ADDED
003000*               USING THE STATE FUEL CONTRACT PRICE TABLE.
003100* 08/15/97 KPW  REQ 97-0812  CO2 ESTIMATE FROM MPG WHEN THE
003200*               VENDOR TAILPIPE FIGURE IS MISSING.
003300* 11/03/98 KPW  Y2K REMEDIATION - ACCEPT FROM DATE NOW WINDOWED
003400*               (CUTOFF 50) BEFORE BUILDING 4-DIGIT REPORT YEAR.
003500* 01/06/99 KPW  Y2K REMEDIATION - VERIFIED AGAINST 1999/2000/
003600*               2001 SAMPLE RUNS.  NO FURTHER CHANGES REQUIRED.
003700* 05/28/02 BTO  REQ 02-0511  MATCH CONFIDENCE AUDIT ADDED - VIN
003800*               10TH POSITION YEAR CODE CROSS-CHECKED AGAINST
003900*               THE VENDOR MODEL YEAR ON THE QUALITY REPORT.
004000* 10/02/04 BTO  REQ 04-0944  ANALYSIS AND CHARGING PARAMETERS
004100*               MOVED FROM HARD-CODED VALUES TO PARAMETER FILES.
004200* 06/11/07 BTO  REQ 07-0560  ELECTRIC VEHICLE SAVINGS MODULE
004300*               ADDED PER THE FLEET ELECTRIFICATION STUDY.
004400* 03/02/09 BTO  REQ 09-0220  BATTERY DEGRADATION FACTOR ADDED
004500*               TO THE YEAR-BY-YEAR SAVINGS PROJECTION.
004600* 09/17/10 LMV  REQ 10-0890  EMISSIONS INVENTORY BY DEPARTMENT,
004700*               BODY CLASS, AND FUEL TYPE ADDED.
004800* 04/05/12 LMV  REQ 12-0317  CHARGING INFRASTRUCTURE SIZING
004900*               ADDED - LEVEL 2 AND DC FAST CHARGER COUNTS.
005000* 11/19/13 LMV  REQ 13-1140  TWO-PHASE CHARGER ROLLOUT PLAN
005100*               ADDED PER CAPITAL PLANNING REQUEST.
005200* 08/08/15 LMV  REQ 15-0740  FLEET PAYBACK PERIOD AND TOP-10
005300*               NPV SAVINGS RANKING ADDED TO THE ELEC REPORT.
005400* 02/02/16 WDG  REQ 16-0150  UPSI-0 EXTENDED-STATS SWITCH ADDED
005500*               - PRINTS TOP 20 RATHER THAN TOP 10 WHEN ON.
005600* 01/14/19 WDG  REQ 19-0042  CORRECTED CHARGING REPORT - DAILY
005700*               MILE TOTAL WAS HEADCOUNT TIMES THE DEFAULT
005800*               MILEAGE INSTEAD OF EACH VEHICLE'S OWN FIGURE.
005900*               CHARGER COUNTS NOW REFLECT ACTUAL FLEET MILEAGE.
006000* 06/03/19 WDG  REQ 19-0511  VIN/MODEL-YEAR MATCH CONFIDENCE
006100*               AVERAGE AND LOW-CONFIDENCE COUNT ADDED TO THE
006200*               DATA QUALITY REPORT - AUDITOR ASKED WHY THE
006300*               CROSS-CHECK SCORE WAS COMPUTED BUT NEVER SHOWN.
006400* 11/21/19 WDG  REQ 19-0902  FOUND THE UPSI-0 SWITCH FROM REQ
006500*               16-0150 WAS NEVER WIRED INTO THE ELEC REPORT -
006600*               IT READ THE TOGGLE BUT ALWAYS PRINTED TOP-10.
006700*               7200 NOW TESTS WS-EXT-STATS-ON/OFF AND PRINTS
006800*               TOP-20 WHEN THE OPERATOR SETS THE SWITCH ON.
006900*
007000* THIS JOB ANALYZES THE COUNTY MOTOR POOL VEHICLE MASTER FILE
007100* TO ESTIMATE THE COST AND EMISSIONS IMPACT OF CONVERTING THE
007200* FLEET TO ELECTRIC VEHICLES.  EACH VEHICLE IS VALIDATED, BANDED
007300* BY GVWR DUTY CLASS, SCORED FOR DATA QUALITY, AND RUN THROUGH
007400* THE FUEL COST / ELECTRIFICATION SAVINGS FORMULAS. FLEET-WIDE
007500* TOTALS, AN EMISSIONS INVENTORY, AND A CHARGING INFRASTRUCTURE
007600* SIZING ARE COMPUTED AFTER THE LAST RECORD, AND FIVE REPORTS
007700* ARE PRINTED.
007800*
007900* //FLTELEC  JOB 1,NOTIFY=&SYSUID
008000* //***************************************************/
008100* //COBRUN  EXEC IGYWCL
008200* //COBOL.SYSIN  DD DSN=&SYSUID..CBL(FLTELEC),DISP=SHR
008300* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(FLTELEC),DISP=SHR
008400* //***************************************************/
008500* // IF RC = 0 THEN
008600* //***************************************************/
008700* //RUN     EXEC PGM=FLTELEC
008800* //STEPLIB   DD DSN=&SYSUID..LOAD,DISP=SHR
008900* //VEHMAST   DD DSN=MOTORPL.FLEET.INPUT(VEHMAST),DISP=SHR
009000* //ANALPARM  DD DSN=MOTORPL.FLEET.PARM(ANALPARM),DISP=SHR
009100* //CHRGPARM  DD DSN=MOTORPL.FLEET.PARM(CHRGPARM),DISP=SHR
009200* //VEHDETL   DD DSN=&SYSUID..OUTPUT(VEHDETL),DISP=SHR
009300* //RPTFILE   DD SYSOUT=*,OUTLIM=30000
009400* //CEEDUMP   DD DUMMY
009500* //SYSUDUMP  DD DUMMY
009600* //***************************************************/
009700* // ELSE
009800* // ENDIF
009900*
010000 ENVIRONMENT DIVISION.
010100 CONFIGURATION SECTION.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM
010400     CLASS VALID-VIN-CHARS IS
010500         "0" THRU "9" "A" THRU "H" "J" THRU "N" "P" "R" THRU
010600             "Z"
010700     UPSI-0 ON STATUS IS WS-EXT-STATS-ON
010800            OFF STATUS IS WS-EXT-STATS-OFF.
010900*
011000 INPUT-OUTPUT SECTION.
011100 FILE-CONTROL.
011200     SELECT VEHMAST  ASSIGN TO VEHMAST
011300         ORGANIZATION IS SEQUENTIAL.
011400
011500     SELECT ANALPARM ASSIGN TO ANALPARM
011600         ORGANIZATION IS SEQUENTIAL.
011700
011800     SELECT CHRGPARM ASSIGN TO CHRGPARM
011900         ORGANIZATION IS SEQUENTIAL.
012000
012100     SELECT VEHDETL  ASSIGN TO VEHDETL
012200         ORGANIZATION IS SEQUENTIAL.
012300
012400     SELECT RPTFILE  ASSIGN TO RPTFILE
012500         ORGANIZATION IS SEQUENTIAL.
012600*
012700 DATA DIVISION.
012800 FILE SECTION.
012900*
013000* VEHMAST IS THE MOTOR POOL'S VEHICLE MASTER EXTRACT - ONE RECORD
013100* PER ASSET ON THE FLEET ROSTER, REFRESHED FROM THE TAG SYSTEM
013200* NIGHTLY.  TRAILING FILLER LEAVES ROOM FOR FIELDS THE TAG SYSTEM
013300* MAY ADD WITHOUT FORCING A RECORD-LENGTH CHANGE ON THIS PROGRAM.
013400 FD  VEHMAST
013500     RECORD CONTAINS 220 CHARACTERS
013600     RECORDING MODE IS F.
013700 01  VEHICLE-MASTER-RECORD.
013800     05  VM-VIN                    PIC X(17).
013900     05  VM-MODEL-YEAR             PIC 9(04).
014000     05  VM-MAKE                   PIC X(12).
014100     05  VM-MODEL                  PIC X(15).
014200     05  VM-FUEL-TYPE              PIC X(10).
014300     05  VM-BODY-CLASS             PIC X(15).
014400     05  VM-GVWR-POUNDS            PIC 9(06).
014500     05  VM-CITY-MPG               PIC 9(03)V9.
014600     05  VM-HWY-MPG                PIC 9(03)V9.
014700     05  VM-COMB-MPG               PIC 9(03)V9.
014800     05  VM-CO2-GPM                PIC 9(04)V9.
014900     05  VM-ODOMETER               PIC 9(07).
015000     05  VM-ANNUAL-MILEAGE         PIC 9(06).
015100     05  VM-ASSET-ID               PIC X(10).
015200     05  VM-DEPARTMENT             PIC X(15).
015300     05  VM-LOCATION               PIC X(15).
015400     05  VM-ENGINE-CYLINDERS       PIC 9(02).
015500     05  VM-ENGINE-DISPL           PIC 9(02)V9.
015600     05  VM-MATCH-CONFIDENCE       PIC 9(03).
015700     05  FILLER                    PIC X(63).
015800*
015900* ANALPARM CARRIES ONE CARD-IMAGE RECORD OF FLEET-WIDE ANALYSIS
016000* ASSUMPTIONS (FUEL/ELECTRIC PRICING, EV EFFICIENCY, THE HOLD
016100* PERIOD AND DISCOUNT RATE) SO PLANNING CAN RE-RUN THE STUDY
016200* UNDER DIFFERENT ECONOMIC ASSUMPTIONS WITHOUT A RECOMPILE.
016300 FD  ANALPARM
016400     RECORD CONTAINS 47 CHARACTERS
016500     RECORDING MODE IS F.
016600 01  ANAL-PARM-RECORD.
016700     05  AP-GAS-PRICE              PIC 9(02)V99.
016800     05  AP-ELEC-PRICE             PIC 9(01)V999.
016900     05  AP-EV-EFFICIENCY          PIC 9(01)V999.
017000     05  AP-ANALYSIS-YEARS         PIC 9(02).
017100     05  AP-DISCOUNT-RATE          PIC 9(02)V99.
017200     05  AP-BATT-DEGRADATION       PIC 9(02)V99.
017300     05  AP-ICE-MAINT-MILE         PIC 9(01)V99.
017400     05  AP-EV-MAINT-MILE          PIC 9(01)V99.
017500     05  AP-GRID-INTENSITY         PIC 9(01)V999.
017600     05  AP-EV-PREMIUM             PIC 9(06)V99.
017700     05  AP-DEFAULT-ANN-MILES      PIC 9(06).
017800     05  FILLER                    PIC X(01).
017900*
018000* CHRGPARM HOLDS THE SAME SORT OF SINGLE-RECORD ASSUMPTION CARD
018100* AS ANALPARM, BUT FOR CHARGING INFRASTRUCTURE SIZING - USAGE
018200* PATTERN, CHARGING WINDOW, AND PER-PORT RATE/COST FIGURES.
018300 FD  CHRGPARM
018400     RECORD CONTAINS 37 CHARACTERS
018500     RECORDING MODE IS F.
018600 01  CHRG-PARM-RECORD.
018700     05  CP-USAGE-PATTERN          PIC X(08).
018800     05  CP-WINDOW-START-HR        PIC 9(02).
018900     05  CP-WINDOW-END-HR          PIC 9(02).
019000     05  CP-L2-RATE-KW             PIC 9(03)V9.
019100     05  CP-DCFC-RATE-KW           PIC 9(03)V9.
019200     05  CP-L2-COST                PIC 9(06)V99.
019300     05  CP-DCFC-COST              PIC 9(06)V99.
019400     05  FILLER                    PIC X(01).
019500*
019600* VEHDETL IS THE ENRICHED OUTPUT EXTRACT - THE ORIGINAL MASTER
019700* FIELDS PLUS EVERY FIGURE THIS PROGRAM CALCULATED, ONE RECORD
019800* PER INPUT VEHICLE (INCLUDING VIN-REJECTED ONES) SO DOWNSTREAM
019900* SPREADSHEETS AND THE REPLACEMENT COMMITTEE DO NOT NEED TO
020000* RE-DERIVE ANYTHING THIS JOB ALREADY WORKED OUT.
020100 FD  VEHDETL
020200     RECORD CONTAINS 277 CHARACTERS
020300     RECORDING MODE IS F.
020400 01  VEHICLE-DETAIL-RECORD.
020500     05  VD-VIN                    PIC X(17).
020600     05  VD-MODEL-YEAR             PIC 9(04).
020700     05  VD-MAKE                   PIC X(12).
020800     05  VD-MODEL                  PIC X(15).
020900     05  VD-FUEL-TYPE              PIC X(10).
021000     05  VD-BODY-CLASS             PIC X(15).
021100     05  VD-GVWR-POUNDS            PIC 9(06).
021200     05  VD-CITY-MPG               PIC 9(03)V9.
021300     05  VD-HWY-MPG                PIC 9(03)V9.
021400     05  VD-COMB-MPG               PIC 9(03)V9.
021500     05  VD-CO2-GPM                PIC 9(04)V9.
021600     05  VD-ODOMETER               PIC 9(07).
021700     05  VD-ANNUAL-MILEAGE         PIC 9(06).
021800     05  VD-ASSET-ID               PIC X(10).
021900     05  VD-DEPARTMENT             PIC X(15).
022000     05  VD-LOCATION               PIC X(15).
022100     05  VD-ENGINE-CYLINDERS       PIC 9(02).
022200     05  VD-ENGINE-DISPL           PIC 9(02)V9.
022300     05  VD-MATCH-CONFIDENCE       PIC 9(03).
022400     05  VD-VALID-FLAG             PIC X(01).
022500     05  VD-COMMERCIAL-FLAG        PIC X(01).
022600     05  VD-DIESEL-FLAG            PIC X(01).
022700     05  VD-DUTY-CLASS             PIC X(16).
022800     05  VD-QUALITY-SCORE          PIC 9(03)V9.
022900     05  VD-ANNUAL-FUEL-COST       PIC 9(07)V99.
023000     05  VD-ANNUAL-EV-COST         PIC 9(07)V99.
023100     05  VD-ANNUAL-CO2-TONS        PIC 9(04)V9999.
023200     05  VD-ANNUAL-FUEL-SAVE       PIC S9(07)V99.
023300     05  VD-ANNUAL-MAINT-SAVE      PIC S9(07)V99.
023400     05  VD-TOTAL-NPV-SAVE         PIC S9(09)V99.
023500     05  VD-TOTAL-CO2-REDUCTION    PIC 9(06)V9999.
023600     05  VD-ERROR-MESSAGE          PIC X(30).
023700     05  FILLER                    PIC X(02).
023800*
023900 FD  RPTFILE
024000     RECORD CONTAINS 133 CHARACTERS
024100     RECORDING MODE IS F.
024200 01  PRINT-LINE.
024300     05  PL-CARRIAGE-CTL           PIC X(01).
024400     05  PL-PRINT-AREA             PIC X(132).
024500*
024600 WORKING-STORAGE SECTION.
024700*
024800* RUN SWITCHES AND THE DATE/TIME WORK AREA
024900 01  WS-EOF-FLAG                   PIC X     VALUE "N".
025000     88  WS-EOF                              VALUE "Y".
025100 01  WS-FOUND-FLAG                 PIC X     VALUE "N".
025200     88  WS-ENTRY-FOUND                      VALUE "Y".
025300*
025400 01  WS-RUN-DATE.
025500     05  WS-RUN-YY                 PIC 99.
025600     05  WS-RUN-MM                 PIC 99.
025700     05  WS-RUN-DD                 PIC 99.
025800 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE PIC 9(06).
025900 01  WS-RUN-TIME.
026000     05  WS-RUN-HH                 PIC 99.
026100     05  WS-RUN-MIN                PIC 99.
026200     05  WS-RUN-SS                 PIC 99.
026300     05  FILLER                    PIC 9(04).
026400 01  WS-RUN-TIME-NUM REDEFINES WS-RUN-TIME PIC 9(10).
026500 01  WS-RUN-CCYY                   PIC 9(04).
026600 01  WS-HDR-DATE-OUT.
026700     05  WS-HDR-MM                 PIC 99.
026800     05  FILLER                    PIC X     VALUE "/".
026900     05  WS-HDR-DD                 PIC 99.
027000     05  FILLER                    PIC X     VALUE "/".
027100     05  WS-HDR-CCYY               PIC 9(04).
027200 01  WS-HDR-TIME-OUT.
027300     05  WS-HDR-HH                 PIC 99.
027400     05  FILLER                    PIC X     VALUE ":".
027500     05  WS-HDR-MIN                PIC 99.
027600     05  FILLER                    PIC X     VALUE ":".
027700     05  WS-HDR-SS                 PIC 99.
027800*
027900* CASE-FOLDING TABLE - USED BY INSPECT ... CONVERTING
028000 01  WS-LOWER-ALPHA    PIC X(26) VALUE
028100     "abcdefghijklmnopqrstuvwxyz".
028200 01  WS-UPPER-ALPHA    PIC X(26) VALUE
028300     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028400*
028500* ANALYSIS AND CHARGING PARAMETERS - DEFAULTED, THEN OVERLAID
028600* BY ANALPARM/CHRGPARM IF THE INCOMING FIELD IS NON-ZERO
028700 01  WS-GAS-PRICE                  PIC 9(02)V99   VALUE
028800     3.50.
028900 01  WS-ELEC-PRICE                 PIC 9(01)V999  VALUE
029000     0.130.
029100 01  WS-EV-EFFICIENCY              PIC 9(01)V999  VALUE
029200     0.300.
029300 01  WS-ANALYSIS-YEARS             PIC 9(02)      VALUE 12.
029400 01  WS-DISCOUNT-RATE              PIC 9(02)V99   VALUE
029500     5.00.
029600 01  WS-BATT-DEGRADATION           PIC 9(02)V99   VALUE
029700     2.00.
029800 01  WS-ICE-MAINT-MILE             PIC 9(01)V99   VALUE
029900     0.10.
030000 01  WS-EV-MAINT-MILE              PIC 9(01)V99   VALUE
030100     0.06.
030200 01  WS-GRID-INTENSITY             PIC 9(01)V999  VALUE
030300     0.400.
030400 01  WS-EV-PREMIUM                 PIC 9(06)V99   VALUE
030500     15000.00.
030600 01  WS-DEFAULT-ANN-MILES          PIC 9(06)      VALUE
030700     12000.
030800 01  WS-RATE-DIVISOR               PIC 9(01)V9(06) VALUE
030900     1.050000.
031000*
031100 01  WS-USAGE-PATTERN              PIC X(08)      VALUE
031200     "STANDARD".
031300 01  WS-WINDOW-START-HR            PIC 9(02)      VALUE 18.
031400 01  WS-WINDOW-END-HR              PIC 9(02)      VALUE 06.
031500 01  WS-L2-RATE-KW                 PIC 9(03)V9    VALUE 7.2.
031600 01  WS-DCFC-RATE-KW               PIC 9(03)V9    VALUE
031700     50.0.
031800 01  WS-L2-COST                    PIC 9(06)V99   VALUE
031900     4000.00.
032000 01  WS-DCFC-COST                  PIC 9(06)V99   VALUE
032100     50000.00.
032200*
032300* RUN CONTROL TOTALS
032400 01  WS-RECS-READ                  PIC 9(06)  COMP VALUE 0.
032500 01  WS-RECS-OK                    PIC 9(06)  COMP VALUE 0.
032600 01  WS-RECS-FAILED                PIC 9(06)  COMP VALUE 0.
032700 01  WS-RECS-SKIPPED-MPG           PIC 9(06)  COMP VALUE 0.
032800 01  WS-VIN-MISMATCH-CNT           PIC 9(06)  COMP VALUE 0.
032900*
033000* GENERAL PURPOSE SUBSCRIPTS AND SMALL WORK FIELDS - THESE ARE
033100* STANDALONE SCALARS, NOT PART OF ANY RECORD, SO THEY ARE CARRIED
033200* AS 77-LEVEL ITEMS RATHER THAN PADDED OUT TO THEIR OWN 01'S.
033300 77  WS-SUB1                       PIC 9(04)  COMP VALUE 0.
033400 77  WS-SUB2                       PIC 9(04)  COMP VALUE 0.
033500 77  WS-SUB3                       PIC 9(04)  COMP VALUE 0.
033600 77  WS-TALLY                      PIC 9(04)  COMP VALUE 0.
033700 01  WS-CEIL-QUOT                  PIC 9(09)  COMP VALUE 0.
033800 01  WS-CEIL-REM                   PIC 9(09)V99    VALUE 0.
033900 77  WS-PAGE-NO                    PIC 9(03)  COMP VALUE 0.
034000* NUMBER OF NPV-RANKED VEHICLES THE ELEC REPORT ACTUALLY PRINTS -
034100* SET BY THE UPSI-0 EXTENDED-STATS SWITCH IN 7200 BELOW, EITHER
034200* 10 (SWITCH OFF, THE ORIGINAL REPORT) OR 20 (SWITCH ON).
034300 77  WS-TOP-RPT-MAX                PIC 9(04)  COMP VALUE 10.
034400*
034500* PER-VEHICLE WORK AREA (REBUILT FOR EACH MASTER RECORD)
034600 01  WS-VIN-CLEAN                  PIC X(17).
034700 01  WS-VIN-LEN                    PIC 9(02)  COMP VALUE 0.
034800 01  WS-VALID-FLAG                 PIC X      VALUE "N".
034900     88  WS-VIN-VALID                         VALUE "Y".
035000 01  WS-MILEAGE                    PIC 9(06)       VALUE 0.
035100 01  WS-BODY-CLASS-UC              PIC X(15).
035200 01  WS-MODEL-UC                   PIC X(15).
035300 01  WS-FUEL-TYPE-UC               PIC X(10).
035400 01  WS-DUTY-CLASS                 PIC X(16)       VALUE
035500     SPACES.
035600 01  WS-COMMERCIAL-FLAG            PIC X           VALUE
035700     "N".
035800 01  WS-DIESEL-FLAG                PIC X           VALUE
035900     "N".
036000 01  WS-QUALITY-SCORE              PIC 9(03)V9     VALUE 0.
036100 01  WS-CONSIST-BONUS              PIC 9(01)V9     VALUE 0.
036200 01  WS-ANNUAL-FUEL-COST           PIC 9(07)V99    VALUE 0.
036300 01  WS-ANNUAL-EV-COST             PIC 9(07)V99    VALUE 0.
036400 01  WS-ANNUAL-CO2-TONS            PIC 9(04)V9999  VALUE 0.
036500 01  WS-EV-CO2-TONS                PIC 9(04)V9999  VALUE 0.
036600 01  WS-CO2-REDUCTION              PIC 9(04)V9999  VALUE 0.
036700 01  WS-CO2-GPM-USED               PIC 9(04)V9     VALUE 0.
036800 01  WS-ANNUAL-FUEL-SAVE           PIC S9(07)V99   VALUE 0.
036900 01  WS-ANNUAL-MAINT-SAVE          PIC S9(07)V99   VALUE 0.
037000 01  WS-TOTAL-FUEL-SAVINGS         PIC S9(09)V99   VALUE 0.
037100 01  WS-TOTAL-MAINT-SAVINGS        PIC S9(09)V99   VALUE 0.
037200 01  WS-TOTAL-NPV-SAVINGS          PIC S9(09)V99   VALUE 0.
037300 01  WS-TOTAL-CO2-REDUCTION        PIC 9(06)V9999  VALUE 0.
037400 01  WS-ERROR-MESSAGE              PIC X(30)       VALUE
037500     SPACES.
037600*
037700* YEAR-BY-YEAR ELECTRIFICATION SAVINGS LOOP (ELECSAVE)
037800 01  WS-YEAR-SUB                   PIC 9(02)  COMP VALUE 0.
037900 01  WS-DEGR-FACTOR                PIC 9(02)V9(06) VALUE 0.
038000 01  WS-DEGRADED-EFF               PIC 9(02)V9(06) VALUE 0.
038100 01  WS-YEAR-EV-COST               PIC S9(07)V99   VALUE 0.
038200 01  WS-YEAR-FUEL-SAVE             PIC S9(07)V99   VALUE 0.
038300 01  WS-DISCOUNT-FACTOR            PIC 9(03)V9(06) VALUE 0.
038400 01  WS-YEAR-NPV                   PIC S9(09)V99   VALUE 0.
038500*
038600* ROI / PAYBACK (ELECSAVE RULE - AUDIT ONLY, NOT OUTPUT)
038700 01  WS-PRICE-PREMIUM              PIC S9(07)V99   VALUE 0.
038800 01  WS-ANNUAL-SAVINGS             PIC S9(07)V99   VALUE 0.
038900 01  WS-PAYBACK-YEARS              PIC 9(03)V99    VALUE 0.
039000 01  WS-ROI-PERCENT                PIC S9(05)V99   VALUE 0.
039100 01  WS-NO-PAYBACK-CNT             PIC 9(06)  COMP VALUE 0.
039200*
039300* MATCHCNF AUDIT (VIN YEAR-CODE CROSS-CHECK)
039400 01  WS-VIN-DECODE-YEAR            PIC 9(04)       VALUE 0.
039500 01  WS-MATCH-CONF-SCORE           PIC 9(03)       VALUE 0.
039600 01  WS-VIN-YR-CHAR                PIC X(01)       VALUE
039700     SPACE.
039800* MATCH-CONF SCORE IS AUDIT-ONLY (SEE THE MATCHCNF NOTE ABOVE
039900* 3900-CALC-MATCH-CONFIDENCE) BUT A COMPUTED FORMULA WITH NO
040000* REPORTED RESULT IS NO USE TO AN AUDITOR, SO WE CARRY A FLEET
040100* SUM/COUNT HERE AND PRINT THE AVERAGE AND A LOW-CONFIDENCE
040200* COUNT ON THE DATA-QUALITY REPORT (7500).
040300 01  WS-MATCH-CONF-SUM             PIC 9(09)  COMP VALUE 0.
040400 01  WS-MATCH-CONF-CNT             PIC 9(06)  COMP VALUE 0.
040500 01  WS-MATCH-CONF-AVG             PIC 9(03)V9     VALUE 0.
040600 01  WS-MATCH-CONF-LOW-CNT         PIC 9(06)  COMP VALUE 0.
040700*
040800* FLEET-WIDE ACCUMULATORS (FLETANAL)
040900 01  WS-FLEET-VEH-COUNT            PIC 9(06)  COMP VALUE 0.
041000 01  WS-FLEET-FUEL-SAVINGS         PIC S9(10)V99   VALUE 0.
041100 01  WS-FLEET-MAINT-SAVINGS        PIC S9(10)V99   VALUE 0.
041200 01  WS-FLEET-NPV-SAVINGS          PIC S9(10)V99   VALUE 0.
041300 01  WS-FLEET-CO2-REDUCTION        PIC 9(08)V9999  VALUE 0.
041400 01  WS-FLEET-PAYBACK-YEARS        PIC 9(03)V99    VALUE 0.
041500 01  WS-FLEET-ANNUAL-SAVINGS       PIC S9(10)V99   VALUE 0.
041600*
041700* TABLE SIZES BELOW ARE SET OFF REAL FLEET COUNTS, NOT ROUND
041800* NUMBERS - TOP-20 IS THE UPSI-0 EXTENDED-STATS MAXIMUM (SEE THE
041900* 2016 CHANGE-LOG ENTRY AND THE SWITCH TEST IN 7200), 60 MAKES
042000* AND 40 DEPARTMENTS COVER THE COUNTY'S LARGEST FLEET ROSTER
042100* WITH ROOM TO SPARE, AND THE SMALLER 20-ENTRY TABLES ARE FOR
042200* CATEGORY FIELDS (BODY CLASS, FUEL TYPE) THAT NEVER HAVE MORE
042300* THAN A HANDFUL OF DISTINCT VALUES IN PRACTICE.
042400 01  WS-TOP-VEHICLE-TABLE.
042500     05  WS-TOP-VEH OCCURS 20 TIMES.
042600         10  WS-TOP-VIN            PIC X(17).
042700         10  WS-TOP-YEAR           PIC 9(04).
042800         10  WS-TOP-MAKE           PIC X(12).
042900         10  WS-TOP-MODEL          PIC X(15).
043000         10  WS-TOP-MILEAGE        PIC 9(06).
043100         10  WS-TOP-MPG            PIC 9(03)V9.
043200         10  WS-TOP-FUEL-SAVE      PIC S9(07)V99.
043300         10  WS-TOP-NPV-SAVE       PIC S9(09)V99.
043400         10  WS-TOP-CO2-RED        PIC 9(06)V9999.
043500 01  WS-TOP-VEH-SLOT.
043600         10  FILLER                PIC X(17).
043700         10  FILLER                PIC 9(04).
043800         10  FILLER                PIC X(12).
043900         10  FILLER                PIC X(15).
044000         10  FILLER                PIC 9(06).
044100         10  FILLER                PIC 9(03)V9.
044200         10  FILLER                PIC S9(07)V99.
044300         10  FILLER                PIC S9(09)V99.
044400         10  FILLER                PIC 9(06)V9999.
044500 01  WS-TOP-VEH-COUNT              PIC 9(02)  COMP VALUE 0.
044600*
044700* SUMMREPT ACCUMULATORS
044800 01  WS-MAKE-DIST-TABLE.
044900     05  WS-MAKE-ENTRY OCCURS 60 TIMES.
045000         10  WS-MAKE-NAME          PIC X(12).
045100         10  WS-MAKE-CNT           PIC 9(06)  COMP.
045200 01  WS-MAKE-SWAP.
045300         10  FILLER                PIC X(12).
045400         10  FILLER                PIC 9(06)  COMP.
045500 01  WS-MAKE-ENTRIES               PIC 9(03)  COMP VALUE 0.
045600 01  WS-MAKE-KEY                   PIC X(12)       VALUE
045700     SPACES.
045800*
045900 01  WS-FUEL-DIST-TABLE.
046000     05  WS-FDIST-ENTRY OCCURS 20 TIMES.
046100         10  WS-FDIST-NAME         PIC X(10).
046200         10  WS-FDIST-CNT          PIC 9(06)  COMP.
046300 01  WS-FDIST-SWAP.
046400         10  FILLER                PIC X(10).
046500         10  FILLER                PIC 9(06)  COMP.
046600 01  WS-FDIST-ENTRIES              PIC 9(02)  COMP VALUE 0.
046700 01  WS-FDIST-KEY                  PIC X(10)       VALUE
046800     SPACES.
046900*
047000 01  WS-MPG-STATS.
047100     05  WS-MPG-SUM                PIC 9(08)V9     VALUE 0.
047200     05  WS-MPG-CNT                PIC 9(06)  COMP VALUE 0.
047300     05  WS-MPG-MIN                PIC 9(03)V9     VALUE 0.
047400     05  WS-MPG-MAX                PIC 9(03)V9     VALUE 0.
047500     05  WS-MPG-AVG                PIC 9(03)V9     VALUE 0.
047600*
047700 01  WS-CO2GPM-STATS.
047800     05  WS-CO2GPM-SUM             PIC 9(09)V9     VALUE 0.
047900     05  WS-CO2GPM-CNT             PIC 9(06)  COMP VALUE 0.
048000     05  WS-CO2GPM-MIN             PIC 9(04)V9     VALUE 0.
048100     05  WS-CO2GPM-MAX             PIC 9(04)V9     VALUE 0.
048200     05  WS-CO2GPM-AVG             PIC 9(04)V9     VALUE 0.
048300*
048400 01  WS-MILEAGE-STATS.
048500     05  WS-MILEAGE-SUM            PIC 9(09)  COMP VALUE 0.
048600     05  WS-MILEAGE-CNT            PIC 9(06)  COMP VALUE 0.
048700     05  WS-MILEAGE-AVG            PIC 9(06)       VALUE 0.
048800*
048900 01  WS-VALID-VEH-COUNT            PIC 9(06)  COMP VALUE 0.
049000*
049100* QUALSCOR FLEET-LEVEL AGGREGATION
049200 01  WS-QUAL-SCORE-SUM             PIC 9(09)V9     VALUE 0.
049300 01  WS-QUAL-AVG                   PIC 9(03)V9     VALUE 0.
049400 01  WS-QUAL-HIGH-CNT              PIC 9(06)  COMP VALUE 0.
049500 01  WS-QUAL-MED-CNT               PIC 9(06)  COMP VALUE 0.
049600 01  WS-QUAL-LOW-CNT               PIC 9(06)  COMP VALUE 0.
049700 01  WS-QUAL-GRADE                 PIC X           VALUE
049800     SPACE.
049900 01  WS-COMMERCIAL-CNT             PIC 9(06)  COMP VALUE 0.
050000 01  WS-DIESEL-CNT                 PIC 9(06)  COMP VALUE 0.
050100 01  WS-GVWR-PRESENT-CNT           PIC 9(06)  COMP VALUE 0.
050200 01  WS-GVWR-COMPLETE-PCT          PIC 9(03)V9     VALUE 0.
050300*
050400* EMISSINV CONTROL-CATEGORY TABLES
050500 01  WS-DEPT-EMIS-TABLE.
050600     05  WS-DEPT-ENTRY OCCURS 40 TIMES.
050700         10  WS-DEPT-NAME          PIC X(15).
050800         10  WS-DEPT-TONS          PIC 9(08)V9999.
050900         10  WS-DEPT-CNT           PIC 9(06)  COMP.
051000 01  WS-DEPT-SWAP.
051100         10  FILLER                PIC X(15).
051200         10  FILLER                PIC 9(08)V9999.
051300         10  FILLER                PIC 9(06)  COMP.
051400 01  WS-DEPT-ENTRIES                PIC 9(03) COMP VALUE 0.
051500*
051600 01  WS-BODY-EMIS-TABLE.
051700     05  WS-BODY-ENTRY OCCURS 20 TIMES.
051800         10  WS-BODY-NAME          PIC X(15).
051900         10  WS-BODY-TONS          PIC 9(08)V9999.
052000         10  WS-BODY-CNT           PIC 9(06)  COMP.
052100 01  WS-BODY-SWAP.
052200         10  FILLER                PIC X(15).
052300         10  FILLER                PIC 9(08)V9999.
052400         10  FILLER                PIC 9(06)  COMP.
052500 01  WS-BODY-ENTRIES                PIC 9(02) COMP VALUE 0.
052600*
052700 01  WS-FTYPE-EMIS-TABLE.
052800     05  WS-FTYPE-ENTRY OCCURS 20 TIMES.
052900         10  WS-FTYPE-NAME         PIC X(10).
053000         10  WS-FTYPE-TONS         PIC 9(08)V9999.
053100         10  WS-FTYPE-CNT          PIC 9(06)  COMP.
053200 01  WS-FTYPE-SWAP.
053300         10  FILLER                PIC X(10).
053400         10  FILLER                PIC 9(08)V9999.
053500         10  FILLER                PIC 9(06)  COMP.
053600 01  WS-FTYPE-ENTRIES               PIC 9(02) COMP VALUE 0.
053700*
053800 01  WS-EMIS-GRAND-TOTAL           PIC 9(09)V9999  VALUE 0.
053900 01  WS-EMIS-PCT                   PIC 9(03)V9     VALUE 0.
054000 01  WS-DEPT-KEY                   PIC X(15)       VALUE
054100     SPACES.
054200 01  WS-BODY-KEY                   PIC X(15)       VALUE
054300     SPACES.
054400 01  WS-FTYPE-KEY                  PIC X(10)       VALUE
054500     SPACES.
054600*
054700* CHRGNEED WORK AREA
054800 01  WS-TOTAL-DAILY-MILES          PIC 9(08)V99    VALUE 0.
054900 01  WS-DAILY-ENERGY                PIC 9(09)V99   VALUE 0.
055000 01  WS-WINDOW-HOURS                PIC 9(03)V99   VALUE 0.
055100 01  WS-HOURLY-ENERGY                PIC 9(09)V99  VALUE 0.
055200 01  WS-L2-CHARGERS                 PIC 9(06)  COMP VALUE 0.
055300 01  WS-DCFC-CHARGERS               PIC 9(06)  COMP VALUE 0.
055400 01  WS-MAX-POWER-KW                 PIC 9(09)V9   VALUE 0.
055500 01  WS-INSTALL-COST                 PIC 9(09)V99  VALUE 0.
055600 01  WS-PH1-L2-CNT                   PIC 9(06)  COMP VALUE
055700     0.
055800 01  WS-PH1-DCFC-CNT                 PIC 9(06)  COMP VALUE
055900     0.
056000 01  WS-PH2-L2-CNT                   PIC 9(06)  COMP VALUE
056100     0.
056200 01  WS-PH2-DCFC-CNT                 PIC 9(06)  COMP VALUE
056300     0.
056400 01  WS-PH1-COST                     PIC 9(09)V99  VALUE 0.
056500 01  WS-PH2-COST                     PIC 9(09)V99  VALUE 0.
056600 01  WS-PH1-RAW-COST                 PIC 9(09)V99  VALUE 0.
056700*
056800* VIN 10TH-CHARACTER MODEL-YEAR DECODE TABLE (MATCHCNF AUDIT)
056900 01  WS-VIN-YEAR-TABLE-DATA.
057000     05  FILLER  PIC X(05) VALUE "A1980".
057100     05  FILLER  PIC X(05) VALUE "B1981".
057200     05  FILLER  PIC X(05) VALUE "C1982".
057300     05  FILLER  PIC X(05) VALUE "D1983".
057400     05  FILLER  PIC X(05) VALUE "E1984".
057500     05  FILLER  PIC X(05) VALUE "F1985".
057600     05  FILLER  PIC X(05) VALUE "G1986".
057700     05  FILLER  PIC X(05) VALUE "H1987".
057800     05  FILLER  PIC X(05) VALUE "J1988".
057900     05  FILLER  PIC X(05) VALUE "K1989".
058000     05  FILLER  PIC X(05) VALUE "L1990".
058100     05  FILLER  PIC X(05) VALUE "M1991".
058200     05  FILLER  PIC X(05) VALUE "N1992".
058300     05  FILLER  PIC X(05) VALUE "P1993".
058400     05  FILLER  PIC X(05) VALUE "R1994".
058500     05  FILLER  PIC X(05) VALUE "S1995".
058600     05  FILLER  PIC X(05) VALUE "T1996".
058700     05  FILLER  PIC X(05) VALUE "V1997".
058800     05  FILLER  PIC X(05) VALUE "W1998".
058900     05  FILLER  PIC X(05) VALUE "X1999".
059000     05  FILLER  PIC X(05) VALUE "Y2000".
059100     05  FILLER  PIC X(05) VALUE "12001".
059200     05  FILLER  PIC X(05) VALUE "22002".
059300     05  FILLER  PIC X(05) VALUE "32003".
059400     05  FILLER  PIC X(05) VALUE "42004".
059500     05  FILLER  PIC X(05) VALUE "52005".
059600     05  FILLER  PIC X(05) VALUE "62006".
059700     05  FILLER  PIC X(05) VALUE "72007".
059800     05  FILLER  PIC X(05) VALUE "82008".
059900     05  FILLER  PIC X(05) VALUE "92009".
060000 01  FILLER REDEFINES WS-VIN-YEAR-TABLE-DATA.
060100     05  WS-VIN-YR-ENTRY OCCURS 30 TIMES.
060200         10  WS-VIN-YR-CODE        PIC X(01).
060300         10  WS-VIN-YR-VALUE       PIC 9(04).
060400*
060500* REPORT PAGE HEADING LINES (COMMON TO ALL FIVE REPORTS)
060600 01  WS-PAGE-HDR-1.
060700     05  FILLER  PIC X(40)  VALUE SPACES.
060800     05  FILLER  PIC X(26) VALUE "COUNTY MOTOR POOL - FLEET ".
060900     05  FILLER  PIC X(26) VALUE "ELECTRIFICATION ANALYSIS".
061000     05  FILLER  PIC X(40)  VALUE SPACES.
061100 01  WS-PAGE-HDR-2.
061200     05  FILLER  PIC X(06)  VALUE "DATE: ".
061300     05  WS-HDR-DATE        PIC X(10).
061400     05  FILLER  PIC X(08)  VALUE SPACES.
061500     05  FILLER  PIC X(06)  VALUE "TIME: ".
061600     05  WS-HDR-TIME        PIC X(08).
061700     05  FILLER  PIC X(10)  VALUE SPACES.
061800     05  WS-HDR-RPT-TITLE   PIC X(60).
061900     05  FILLER  PIC X(24)  VALUE SPACES.
062000 01  WS-PAGE-HDR-3.
062100     05  FILLER  PIC X(132) VALUE ALL "-".
062200*
062300 01  WS-RPT-LINE                   PIC X(132).
062400 01  WS-QUAL-DENOM                 PIC 9(06)  COMP VALUE 0.
062500 01  WS-PCT-WRK                    PIC 9(05)V99    VALUE 0.
062600*
062700* PROCEDURE DIVISION
062800 PROCEDURE DIVISION.
062900*
063000* BATCHFLW MAIN LINE - THE FLEET-WIDE CHARGING CALCULATION AT
063100* 6100 MUST FOLLOW 6000'S PAYBACK ROLL-UP AND BOTH MUST FOLLOW THE
063200* FULL VEHICLE-MASTER PASS, SINCE BOTH DEPEND ON TOTALS ONLY
063300* COMPLETE ONCE THE LAST RECORD HAS BEEN READ.
063400 0000-MAIN-PROCESS.
063500     PERFORM 1000-INITIALIZE-RUN
063600     PERFORM 2000-READ-PARM-FILES
063700     PERFORM 3000-PROCESS-VEHICLE-RECS THRU 3000-EXIT
063800         UNTIL WS-EOF
063900     PERFORM 6000-CALC-FLEET-PAYBACK
064000     PERFORM 6100-CALC-CHARGING-NEEDS
064100     PERFORM 7000-PRINT-ALL-REPORTS
064200     PERFORM 8000-WRAP-UP-RUN
064300     STOP RUN.
064400*
064500 1000-INITIALIZE-RUN.
064600     OPEN INPUT VEHMAST
064700     OPEN INPUT ANALPARM
064800     OPEN INPUT CHRGPARM
064900     OPEN OUTPUT VEHDETL
065000     OPEN OUTPUT RPTFILE
065100     ACCEPT WS-RUN-DATE FROM DATE
065200     ACCEPT WS-RUN-TIME FROM TIME
065300* WS-RUN-YY IS THE 2-DIGIT ACCEPT FROM DATE YEAR - THE Y2K
065400* WINDOWING RULE BELOW (CUTOFF 50, PER THE 1998/99 CHANGE-LOG
065500* ENTRIES ABOVE) DECIDES WHETHER IT BELONGS IN THE 1900S OR 2000S
065600* BEFORE BUILDING THE 4-DIGIT REPORT-HEADER YEAR.
065700     IF WS-RUN-YY < 50
065800        COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
065900     ELSE
066000        COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
066100     END-IF
066200     MOVE WS-RUN-MM   TO WS-HDR-MM
066300     MOVE WS-RUN-DD   TO WS-HDR-DD
066400     MOVE WS-RUN-CCYY TO WS-HDR-CCYY
066500     MOVE WS-RUN-HH   TO WS-HDR-HH
066600     MOVE WS-RUN-MIN  TO WS-HDR-MIN
066700     MOVE WS-RUN-SS   TO WS-HDR-SS.
066800*
066900 2000-READ-PARM-FILES.
067000     PERFORM 2100-READ-ANALYSIS-PARMS
067100     PERFORM 2200-READ-CHARGING-PARMS.
067200*
067300* EACH PARAMETER FILE HOLDS A SINGLE RECORD OF OVERRIDE VALUES FOR
067400* THE RUN - A MISSING FILE OR A ZERO FIELD ON THE ONE RECORD IS
067500* NOT TREATED AS AN ERROR (AT END JUST CONTINUES), SINCE THE
067600* WORKING-STORAGE VALUE CLAUSES ALREADY CARRY THE SHOP'S STANDARD
067700* DEFAULTS - THE MOVES BELOW ONLY OVERRIDE A DEFAULT WHEN THE
067800* PARAMETER FILE ACTUALLY SUPPLIES A NON-ZERO FIGURE.
067900 2100-READ-ANALYSIS-PARMS.
068000     READ ANALPARM
068100         AT END
068200             CONTINUE
068300     END-READ
068400     IF AP-GAS-PRICE NOT = ZERO
068500        MOVE AP-GAS-PRICE TO WS-GAS-PRICE END-IF
068600     IF AP-ELEC-PRICE NOT = ZERO
068700        MOVE AP-ELEC-PRICE TO WS-ELEC-PRICE END-IF
068800     IF AP-EV-EFFICIENCY NOT = ZERO
068900        MOVE AP-EV-EFFICIENCY TO WS-EV-EFFICIENCY END-IF
069000     IF AP-ANALYSIS-YEARS NOT = ZERO
069100        MOVE AP-ANALYSIS-YEARS TO WS-ANALYSIS-YEARS END-IF
069200     IF AP-DISCOUNT-RATE NOT = ZERO
069300        MOVE AP-DISCOUNT-RATE TO WS-DISCOUNT-RATE END-IF
069400     IF AP-BATT-DEGRADATION NOT = ZERO
069500        MOVE AP-BATT-DEGRADATION TO WS-BATT-DEGRADATION
069600            END-IF
069700     IF AP-ICE-MAINT-MILE NOT = ZERO
069800        MOVE AP-ICE-MAINT-MILE TO WS-ICE-MAINT-MILE END-IF
069900     IF AP-EV-MAINT-MILE NOT = ZERO
070000        MOVE AP-EV-MAINT-MILE TO WS-EV-MAINT-MILE END-IF
070100     IF AP-GRID-INTENSITY NOT = ZERO
070200        MOVE AP-GRID-INTENSITY TO WS-GRID-INTENSITY END-IF
070300     IF AP-EV-PREMIUM NOT = ZERO
070400        MOVE AP-EV-PREMIUM TO WS-EV-PREMIUM END-IF
070500     IF AP-DEFAULT-ANN-MILES NOT = ZERO
070600        MOVE AP-DEFAULT-ANN-MILES TO WS-DEFAULT-ANN-MILES
070700            END-IF
070800     COMPUTE WS-RATE-DIVISOR ROUNDED =
070900         1 + (WS-DISCOUNT-RATE / 100).
071000*
071100 2200-READ-CHARGING-PARMS.
071200     READ CHRGPARM
071300         AT END
071400             CONTINUE
071500     END-READ
071600     IF CP-USAGE-PATTERN NOT = SPACES
071700        MOVE CP-USAGE-PATTERN TO WS-USAGE-PATTERN END-IF
071800     IF CP-WINDOW-START-HR NOT = ZERO OR CP-WINDOW-END-HR
071900         NOT = ZERO
072000        MOVE CP-WINDOW-START-HR TO WS-WINDOW-START-HR
072100        MOVE CP-WINDOW-END-HR   TO WS-WINDOW-END-HR
072200     END-IF
072300     IF CP-L2-RATE-KW NOT = ZERO
072400        MOVE CP-L2-RATE-KW TO WS-L2-RATE-KW END-IF
072500     IF CP-DCFC-RATE-KW NOT = ZERO
072600        MOVE CP-DCFC-RATE-KW TO WS-DCFC-RATE-KW END-IF
072700     IF CP-L2-COST NOT = ZERO
072800        MOVE CP-L2-COST TO WS-L2-COST END-IF
072900     IF CP-DCFC-COST NOT = ZERO
073000        MOVE CP-DCFC-COST TO WS-DCFC-COST END-IF.
073100*
073200* 3000-PROCESS-VEHICLE-RECS - BATCHFLW MAIN READ LOOP
073300* AN INVALID VIN STILL GETS A DETAIL RECORD WRITTEN (FLAGGED WITH
073400* THE ERROR MESSAGE BELOW) SO THE OUTPUT FILE ROW COUNT MATCHES
073500* THE INPUT ROW COUNT FOR RECONCILIATION, BUT IT SKIPS EVERY COST/
073600* SAVINGS/EMISSIONS CALCULATION SINCE THOSE ALL DEPEND ON FIELDS
073700* THAT A BAD VIN GIVES NO CONFIDENCE IN.
073800 3000-PROCESS-VEHICLE-RECS.
073900     READ VEHMAST
074000         AT END
074100             MOVE "Y" TO WS-EOF-FLAG
074200             GO TO 3000-EXIT
074300     END-READ
074400     ADD 1 TO WS-RECS-READ
074500     PERFORM 3005-CLEAR-VEHICLE-WORK
074600     PERFORM 3100-EDIT-VIN THRU 3100-EXIT
074700     IF NOT WS-VIN-VALID
074800         ADD 1 TO WS-RECS-FAILED
074900         MOVE "INVALID VIN" TO WS-ERROR-MESSAGE
075000         PERFORM 3950-BUILD-DETAIL-RECORD
075100         WRITE VEHICLE-DETAIL-RECORD
075200         GO TO 3000-EXIT
075300     END-IF
075400     PERFORM 3200-CLASSIFY-VEHICLE
075500     PERFORM 3300-SCORE-DATA-QUALITY THRU 3300-EXIT
075600     PERFORM 3900-CALC-MATCH-CONFIDENCE THRU 3900-EXIT
075700     IF VM-COMB-MPG = ZERO
075800         ADD 1 TO WS-RECS-SKIPPED-MPG
075900     ELSE
076000         PERFORM 3400-CALC-FUEL-COSTS
076100         PERFORM 3500-CALC-ELECTRIFICATION THRU 3500-EXIT
076200         PERFORM 3600-ACCUM-FLEET-TOTALS
076300         PERFORM 3700-ACCUM-EMISSIONS-INV
076400         ADD 1 TO WS-RECS-OK
076500     END-IF
076600     PERFORM 3800-ACCUM-SUMMARY-STATS
076700     PERFORM 3950-BUILD-DETAIL-RECORD
076800     WRITE VEHICLE-DETAIL-RECORD.
076900 3000-EXIT.
077000     EXIT.
077100*
077200* EVERY WORK FIELD TOUCHED BY THE PER-VEHICLE PARAGRAPHS BELOW IS
077300* RESET HERE BEFORE EACH MASTER RECORD IS PROCESSED - WITHOUT THIS
077400* A SHORT OR SKIPPED FIELD ON ONE RECORD WOULD SILENTLY CARRY THE
077500* PRIOR VEHICLE'S FIGURES FORWARD (E.G. A ZERO MILEAGE RECORD
077600* INHERITING THE LAST VEHICLE'S FUEL-COST ACCUMULATORS).
077700 3005-CLEAR-VEHICLE-WORK.
077800     MOVE SPACES TO WS-VIN-CLEAN WS-DUTY-CLASS
077900         WS-ERROR-MESSAGE
078000     MOVE ZERO   TO WS-VIN-LEN WS-MILEAGE WS-QUALITY-SCORE
078100                    WS-CONSIST-BONUS WS-ANNUAL-FUEL-COST
078200                    WS-ANNUAL-EV-COST WS-ANNUAL-CO2-TONS
078300                    WS-EV-CO2-TONS WS-CO2-REDUCTION
078400                    WS-CO2-GPM-USED WS-ANNUAL-FUEL-SAVE
078500                    WS-ANNUAL-MAINT-SAVE
078600                        WS-TOTAL-FUEL-SAVINGS
078700                    WS-TOTAL-MAINT-SAVINGS
078800                        WS-TOTAL-NPV-SAVINGS
078900                    WS-TOTAL-CO2-REDUCTION
079000                        WS-MATCH-CONF-SCORE
079100                    WS-VIN-DECODE-YEAR
079200     MOVE "N"    TO WS-VALID-FLAG WS-COMMERCIAL-FLAG
079300                    WS-DIESEL-FLAG.
079400*
079500* 3100 - VEHVALID - VIN LENGTH/CHARACTER EDIT
079600* THE MASTER'S VIN FIELD IS FIXED-WIDTH AND MAY ARRIVE SHORT
079700* (TRAILING SPACES) - 3110 BELOW COPIES ONLY THE NON-SPACE
079800* CHARACTERS LEFT-JUSTIFIED INTO WS-VIN-CLEAN, SO WS-VIN-LEN ENDS
079900* UP HOLDING THE TRUE CHARACTER COUNT REGARDLESS OF PADDING.
080000 3100-EDIT-VIN.
080100     IF VM-VIN = SPACES
080200         MOVE "N" TO WS-VALID-FLAG
080300         GO TO 3100-EXIT
080400     END-IF
080500     PERFORM 3110-STRIP-VIN-CHAR
080600         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 17
080700     INSPECT WS-VIN-CLEAN CONVERTING WS-LOWER-ALPHA TO
080800         WS-UPPER-ALPHA
080900* VALID-VIN-CHARS IS A CLASS CONDITION DEFINED UP IN SPECIAL-
081000* NAMES (0-9, A-H, J-N, P, R-Z) THAT TESTS THE WHOLE 17-BYTE
081100* FIELD IN ONE SHOT, SO NO CHARACTER-BY-CHARACTER SCAN IS NEEDED
081200* HERE - THE CLASS RANGE ITSELF EXCLUDES I, O AND Q THE WAY VIN
081300* CHECK-DIGIT RULES REQUIRE (THOSE LETTERS ARE NEVER VALID IN A
081400* REAL VIN, TO AVOID CONFUSION WITH 1 AND 0).
081500     IF WS-VIN-LEN = 17 AND WS-VIN-CLEAN IS VALID-VIN-CHARS
081600         MOVE "Y" TO WS-VALID-FLAG
081700     ELSE
081800         MOVE "N" TO WS-VALID-FLAG
081900     END-IF.
082000 3100-EXIT.
082100     EXIT.
082200*
082300 3110-STRIP-VIN-CHAR.
082400     IF VM-VIN(WS-SUB1:1) NOT = SPACE
082500         ADD 1 TO WS-VIN-LEN
082600         MOVE VM-VIN(WS-SUB1:1) TO
082700             WS-VIN-CLEAN(WS-VIN-LEN:1)
082800     END-IF.
082900*
083000* 3200 - VEHCLASS - DUTY CLASS, COMMERCIAL AND DIESEL FLAGS
083100* BODY CLASS/MODEL/FUEL TYPE ARE UPPERCASED HERE, ONCE, BEFORE
083200* EITHER SCAN BELOW RUNS - THE INSPECT TALLYING KEYWORD MATCHES
083300* THAT FOLLOW ARE LITERAL STRING COMPARES, SO A LOWERCASE "van"
083400* ON THE INPUT FILE WOULD OTHERWISE NEVER MATCH THE UPPERCASE
083500* "VAN" LITERAL AND THE VEHICLE WOULD BE MISSED AS COMMERCIAL.
083600 3200-CLASSIFY-VEHICLE.
083700     MOVE VM-BODY-CLASS TO WS-BODY-CLASS-UC
083800     MOVE VM-MODEL      TO WS-MODEL-UC
083900     MOVE VM-FUEL-TYPE  TO WS-FUEL-TYPE-UC
084000     INSPECT WS-BODY-CLASS-UC CONVERTING WS-LOWER-ALPHA
084100         TO WS-UPPER-ALPHA
084200     INSPECT WS-MODEL-UC      CONVERTING WS-LOWER-ALPHA
084300         TO WS-UPPER-ALPHA
084400     INSPECT WS-FUEL-TYPE-UC  CONVERTING WS-LOWER-ALPHA
084500         TO WS-UPPER-ALPHA
084600     PERFORM 3210-BAND-GVWR
084700     PERFORM 3220-SCAN-COMMERCIAL
084800     PERFORM 3230-SCAN-DIESEL.
084900*
085000 3210-BAND-GVWR.
085100     IF VM-GVWR-POUNDS = ZERO
085200         MOVE SPACES TO WS-DUTY-CLASS
085300     ELSE
085400         IF VM-GVWR-POUNDS <= 8500
085500             MOVE "LIGHT DUTY"       TO WS-DUTY-CLASS
085600         ELSE
085700             IF VM-GVWR-POUNDS <= 19500
085800                 MOVE "MEDIUM DUTY"      TO WS-DUTY-CLASS
085900             ELSE
086000                 IF VM-GVWR-POUNDS <= 33000
086100                     MOVE "HEAVY DUTY"       TO
086200                         WS-DUTY-CLASS
086300                 ELSE
086400                     MOVE "EXTRA HEAVY DUTY" TO
086500                         WS-DUTY-CLASS
086600                 END-IF
086700             END-IF
086800         END-IF
086900     END-IF.
087000*
087100* EACH INSPECT BELOW ADDS INTO THE SAME WS-TALLY COUNTER RATHER
087200* THAN BRANCHING ON THE FIRST HIT - A VEHICLE MATCHING MORE THAN
087300* ONE KEYWORD (E.G. A "SPRINTER" VAN) JUST RUNS UP THE TALLY
087400* FURTHER, WHICH IS HARMLESS SINCE THE TEST BELOW ONLY CARES
087500* WHETHER THE TALLY IS GREATER THAN ZERO.  THE KEYWORD LIST COVERS
087600* BOTH BODY-CLASS TERMS (TRUCK/VAN/BUS/...) AND COMMON COMMERCIAL
087700* MODEL NAMES (TRANSIT, SPRINTER, F-150...) SINCE BODY CLASS ALONE
087800* IS NOT ALWAYS POPULATED ON THE SOURCE EXTRACT.
087900 3220-SCAN-COMMERCIAL.
088000     MOVE "N" TO WS-COMMERCIAL-FLAG
088100     MOVE 0 TO WS-TALLY
088200     INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY FOR ALL
088300         "TRUCK"
088400     INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY FOR ALL
088500         "VAN"
088600     INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY FOR ALL
088700         "BUS"
088800     INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
088900         FOR ALL "CHASSIS CAB"
089000     INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY FOR ALL
089100         "CUTAWAY"
089200     INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY FOR ALL
089300         "PICKUP"
089400     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "TRANSIT"
089500     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL
089600         "E-SERIES"
089700     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "EXPRESS"
089800     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "SAVANA"
089900     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL
090000         "SPRINTER"
090100     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL
090200         "PROMASTER"
090300     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "F-150"
090400     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "F-250"
090500     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "F-350"
090600     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "F-450"
090700     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "F-550"
090800     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL
090900         "SILVERADO"
091000     INSPECT WS-MODEL-UC TALLYING WS-TALLY FOR ALL "SIERRA"
091100     INSPECT WS-MODEL-UC TALLYING WS-TALLY
091200         FOR ALL "RAM 1500"
091300     INSPECT WS-MODEL-UC TALLYING WS-TALLY
091400         FOR ALL "RAM 2500"
091500     INSPECT WS-MODEL-UC TALLYING WS-TALLY
091600         FOR ALL "RAM 3500"
091700     IF WS-TALLY > 0 OR VM-GVWR-POUNDS > 8500
091800         MOVE "Y" TO WS-COMMERCIAL-FLAG
091900     END-IF.
092000*
092100* SAME TALLY-AND-TEST IDIOM AS 3220 ABOVE, JUST ON THE FUEL-TYPE
092200* FIELD AND A SHORTER KEYWORD LIST (DIESEL/BIODIESEL ONLY).
092300 3230-SCAN-DIESEL.
092400     MOVE "N" TO WS-DIESEL-FLAG
092500     MOVE 0 TO WS-TALLY
092600     INSPECT WS-FUEL-TYPE-UC TALLYING WS-TALLY FOR ALL
092700         "DIESEL"
092800     INSPECT WS-FUEL-TYPE-UC TALLYING WS-TALLY FOR ALL
092900         "BIODIESEL"
093000     IF WS-TALLY > 0
093100         MOVE "Y" TO WS-DIESEL-FLAG
093200     END-IF.
093300* 3300 - QUALSCOR - PER-VEHICLE DATA QUALITY SCORE
093400* THE FOUR POINT BUCKETS BELOW (CORE/ECONOMY/COMMERCIAL/
093500* TECHNICAL) SUM TO 72 OF THE 100 POINTS; THE REMAINING 28 COME
093600* FROM THE MATCH-CONFIDENCE CONTRIBUTION (UP TO 10, SCALED
093700* STRAIGHT FROM THE INBOUND VM-MATCH-CONFIDENCE PERCENTAGE) AND
093800* THE CONSISTENCY BONUS FROM 3310 BELOW (UP TO 18, SEE THAT
093900* PARAGRAPH) - THE FINAL CAP AT 100 GUARDS AGAINST A VEHICLE THAT
094000* SCORES WELL ON EVERY BUCKET PLUS THE FULL BONUS OVERFLOWING.
094100 3300-SCORE-DATA-QUALITY.
094200     MOVE 0 TO WS-QUALITY-SCORE
094300* CORE DATA - MAX 35
094400     IF VM-MODEL-YEAR NOT = ZERO
094500         ADD 8 TO WS-QUALITY-SCORE END-IF
094600     IF VM-MAKE NOT = SPACES
094700         ADD 8 TO WS-QUALITY-SCORE END-IF
094800     IF VM-MODEL NOT = SPACES
094900         ADD 8 TO WS-QUALITY-SCORE END-IF
095000     IF VM-FUEL-TYPE NOT = SPACES
095100         ADD 6 TO WS-QUALITY-SCORE END-IF
095200     IF VM-BODY-CLASS NOT = SPACES
095300         ADD 5 TO WS-QUALITY-SCORE END-IF
095400* FUEL ECONOMY - MAX 25
095500     IF VM-COMB-MPG > 0
095600         ADD 12 TO WS-QUALITY-SCORE END-IF
095700     IF VM-CITY-MPG > 0
095800         ADD 6 TO WS-QUALITY-SCORE END-IF
095900     IF VM-HWY-MPG > 0
096000         ADD 6 TO WS-QUALITY-SCORE END-IF
096100     IF VM-CO2-GPM > 0
096200         ADD 1 TO WS-QUALITY-SCORE END-IF
096300* COMMERCIAL DATA - MAX 7
096400     IF VM-GVWR-POUNDS > 0
096500         ADD 4 TO WS-QUALITY-SCORE END-IF
096600     IF WS-DUTY-CLASS NOT = SPACES
096700         ADD 3 TO WS-QUALITY-SCORE END-IF
096800* TECHNICAL - MAX 5
096900     IF VM-ENGINE-DISPL > 0
097000         ADD 3 TO WS-QUALITY-SCORE END-IF
097100     IF VM-ENGINE-CYLINDERS > 0
097200         ADD 2 TO WS-QUALITY-SCORE END-IF
097300* MATCH CONFIDENCE - MAX 10
097400     COMPUTE WS-QUALITY-SCORE ROUNDED =
097500         WS-QUALITY-SCORE + (VM-MATCH-CONFIDENCE / 10)
097600     PERFORM 3310-SCORE-CONSISTENCY
097700     ADD WS-CONSIST-BONUS TO WS-QUALITY-SCORE
097800     IF WS-QUALITY-SCORE > 100
097900         MOVE 100 TO WS-QUALITY-SCORE
098000     END-IF.
098100 3300-EXIT.
098200     EXIT.
098300*
098400* THE CONSISTENCY BONUS REWARDS RECORDS WHERE SEVERAL INDEPENDENT
098500* FIELDS AGREE WITH EACH OTHER RATHER THAN JUST BEING PRESENT (3300
098600* ABOVE ALREADY SCORED PRESENCE) - A RECENT MODEL YEAR ON A VALID
098700* VIN, A COMMERCIAL BODY CLASS PAIRED WITH A DIESEL ENGINE, AND SO
098800* ON.  NONE OF THESE CHECKS ARE PART OF THE SPEC'S CORE BUCKETS;
098900* THEY ARE A SEPARATE CROSS-FIELD SANITY LAYER.
099000 3310-SCORE-CONSISTENCY.
099100     MOVE 0 TO WS-CONSIST-BONUS
099200     IF WS-VIN-VALID
099300         IF VM-MODEL-YEAR >= 2010
099400             ADD 1.0 TO WS-CONSIST-BONUS
099500         ELSE
099600             IF VM-MODEL-YEAR >= 1980 AND VM-MODEL-YEAR <=
099700                 2009
099800                 ADD 0.5 TO WS-CONSIST-BONUS
099900             END-IF
100000         END-IF
100100     END-IF
100200     IF WS-COMMERCIAL-FLAG = "Y" AND WS-DIESEL-FLAG = "Y"
100300         ADD 1.0 TO WS-CONSIST-BONUS
100400     ELSE
100500         IF WS-COMMERCIAL-FLAG = "N" AND WS-DIESEL-FLAG =
100600             "N"
100700             ADD 0.5 TO WS-CONSIST-BONUS
100800         END-IF
100900     END-IF
101000     IF VM-GVWR-POUNDS > 0 AND VM-GVWR-POUNDS <= 8500
101100         MOVE 0 TO WS-TALLY
101200         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
101300             FOR ALL "SEDAN"
101400         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
101500             FOR ALL "COUPE"
101600         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
101700             FOR ALL "HATCHBACK"
101800         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
101900             FOR ALL "SUV"
102000         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
102100             FOR ALL "WAGON"
102200         IF WS-TALLY > 0
102300             ADD 1.0 TO WS-CONSIST-BONUS
102400         END-IF
102500     END-IF
102600     IF VM-GVWR-POUNDS > 19500
102700         MOVE 0 TO WS-TALLY
102800         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
102900             FOR ALL "TRUCK"
103000         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
103100             FOR ALL "BUS"
103200         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
103300             FOR ALL "COMMERCIAL"
103400         INSPECT WS-BODY-CLASS-UC TALLYING WS-TALLY
103500             FOR ALL "CHASSIS"
103600         IF WS-TALLY > 0
103700             ADD 1.0 TO WS-CONSIST-BONUS
103800         END-IF
103900     END-IF
104000     IF VM-COMB-MPG > 0
104100         IF VM-GVWR-POUNDS > 8500 AND VM-COMB-MPG < 25
104200             ADD 0.5 TO WS-CONSIST-BONUS
104300         ELSE
104400             IF VM-GVWR-POUNDS > 0 AND VM-GVWR-POUNDS <=
104500                 6000
104600                 AND VM-COMB-MPG > 20
104700                 ADD 0.5 TO WS-CONSIST-BONUS
104800             END-IF
104900         END-IF
105000     END-IF
105100     IF VM-ENGINE-DISPL > 0 AND VM-ENGINE-CYLINDERS > 0
105200         COMPUTE WS-CEIL-REM ROUNDED =
105300             VM-ENGINE-DISPL / VM-ENGINE-CYLINDERS
105400         IF WS-CEIL-REM >= 0.3 AND WS-CEIL-REM <= 1.0
105500             ADD 0.5 TO WS-CONSIST-BONUS
105600         END-IF
105700     END-IF
105800     IF WS-CONSIST-BONUS > 5.0
105900         MOVE 5.0 TO WS-CONSIST-BONUS
106000     END-IF.
106100*
106200* 3400 - FUELCALC - PER-VEHICLE ANNUAL COST AND EMISSIONS
106300* WS-MILEAGE IS THE DEFAULTED ANNUAL MILEAGE FOR THIS VEHICLE AND
106400* IS USED BY EVERY RULE BELOW AS WELL AS BY 3600'S FLEET DAILY-
106500* MILE ACCUMULATOR (SEE THE CHRGNEED NOTE THERE) - IT IS SET ONCE
106600* HERE SO ALL DOWNSTREAM PARAGRAPHS SEE THE SAME FIGURE.
106700 3400-CALC-FUEL-COSTS.
106800     IF VM-ANNUAL-MILEAGE = ZERO
106900         MOVE WS-DEFAULT-ANN-MILES TO WS-MILEAGE
107000     ELSE
107100         MOVE VM-ANNUAL-MILEAGE TO WS-MILEAGE
107200     END-IF
107300     PERFORM 3410-CALC-ANNUAL-FUEL-COST
107400     PERFORM 3420-CALC-ANNUAL-EV-COST
107500     PERFORM 3430-CALC-ANNUAL-CO2
107600     PERFORM 3440-CALC-EV-CO2
107700     PERFORM 3450-CALC-EMISSIONS-REDUCTION.
107800*
107900* RULE 1 - GASOLINE/DIESEL FUEL COST: MILES DRIVEN DIVIDED BY
108000* COMBINED MPG GIVES GALLONS BURNED, TIMES THE PUMP PRICE.  A
108100* VEHICLE WITH NO MPG ON FILE (ELECTRIC OR DATA GAP) COSTS ZERO
108200* HERE RATHER THAN DIVIDING BY ZERO.
108300 3410-CALC-ANNUAL-FUEL-COST.
108400     IF VM-COMB-MPG > 0
108500         COMPUTE WS-ANNUAL-FUEL-COST ROUNDED =
108600             (WS-MILEAGE / VM-COMB-MPG) * WS-GAS-PRICE
108700     ELSE
108800         MOVE 0 TO WS-ANNUAL-FUEL-COST
108900     END-IF.
109000*
109100* RULE 2 - WHAT THIS VEHICLE WOULD COST TO CHARGE IF ALREADY
109200* ELECTRIC: MILES TIMES KWH-PER-MILE EFFICIENCY TIMES THE PER-KWH
109300* RATE.  RUNS FOR EVERY VEHICLE, EV OR NOT, SINCE IT IS ALSO THE
109400* BASELINE "IF CONVERTED" FIGURE FUELCALC/ELECSAVE COMPARE AGAINST.
109500 3420-CALC-ANNUAL-EV-COST.
109600     COMPUTE WS-ANNUAL-EV-COST ROUNDED =
109700         WS-MILEAGE * WS-EV-EFFICIENCY * WS-ELEC-PRICE.
109800*
109900* RULE 3 - TAILPIPE CO2: USE THE RECORD'S OWN GRAMS-PER-MILE
110000* FIGURE WHEN PRESENT; OTHERWISE BACK IT OUT OF COMBINED MPG USING
110100* EPA'S STANDARD 8900 GRAMS-CO2-PER-GALLON CONSTANT FOR GASOLINE.
110200* THE /1000000 AT THE BOTTOM CONVERTS GRAMS TO METRIC TONS.
110300 3430-CALC-ANNUAL-CO2.
110400     IF VM-CO2-GPM > 0
110500         MOVE VM-CO2-GPM TO WS-CO2-GPM-USED
110600     ELSE
110700         IF VM-COMB-MPG > 0
110800             COMPUTE WS-CO2-GPM-USED ROUNDED = 8900 /
110900                 VM-COMB-MPG
111000         ELSE
111100             MOVE 0 TO WS-CO2-GPM-USED
111200         END-IF
111300     END-IF
111400     COMPUTE WS-ANNUAL-CO2-TONS ROUNDED =
111500         (WS-CO2-GPM-USED * WS-MILEAGE) / 1000000.
111600*
111700* RULE 4 - UPSTREAM (GRID) CO2 FOR THE SAME MILES IF ELECTRIFIED:
111800* MILES TIMES KWH/MILE GIVES KWH CONSUMED, TIMES THE GRID'S
111900* POUNDS-CO2-PER-KWH INTENSITY, /1000 TO GET TONS.
112000 3440-CALC-EV-CO2.
112100     COMPUTE WS-EV-CO2-TONS ROUNDED =
112200         (WS-MILEAGE * WS-EV-EFFICIENCY * WS-GRID-INTENSITY)
112300             / 1000.
112400*
112500* RULE 5 - THE REDUCTION IS ONLY EVER POSITIVE: A GRID DIRTY
112600* ENOUGH TO MAKE THE EV WORSE THAN THE GAS VEHICLE REPORTS ZERO
112700* REDUCTION RATHER THAN A NEGATIVE "SAVINGS" ON THE EMISSIONS
112800* INVENTORY REPORT.
112900 3450-CALC-EMISSIONS-REDUCTION.
113000     IF WS-ANNUAL-CO2-TONS > WS-EV-CO2-TONS
113100         COMPUTE WS-CO2-REDUCTION ROUNDED =
113200             WS-ANNUAL-CO2-TONS - WS-EV-CO2-TONS
113300     ELSE
113400         MOVE 0 TO WS-CO2-REDUCTION
113500     END-IF.
113600*
113700* 3500 - ELECSAVE - MULTI-YEAR SAVINGS, NPV, ROI/PAYBACK
113800* YEAR-ONE FUEL/MAINT SAVINGS ARE HELD OUT SEPARATELY (THEY ALSO
113900* FEED THE PAYBACK-YEARS AND ROI-PERCENT FIGURES IN 3520, WHICH
114000* ARE SIMPLE-PAYBACK NUMBERS, NOT DISCOUNTED) - THE YEAR LOOP
114100* BELOW THEN BUILDS THE DISCOUNTED TOTALS OVER THE FULL HOLD
114200* PERIOD FOR THE FLEET NPV FIGURE.
114300 3500-CALC-ELECTRIFICATION.
114400     COMPUTE WS-ANNUAL-FUEL-SAVE ROUNDED =
114500         WS-ANNUAL-FUEL-COST - WS-ANNUAL-EV-COST
114600     COMPUTE WS-ANNUAL-MAINT-SAVE ROUNDED =
114700         WS-MILEAGE * (WS-ICE-MAINT-MILE - WS-EV-MAINT-MILE)
114800     MOVE 0 TO WS-TOTAL-FUEL-SAVINGS WS-TOTAL-MAINT-SAVINGS
114900               WS-TOTAL-NPV-SAVINGS WS-TOTAL-CO2-REDUCTION
115000* DISCOUNT FACTOR STARTS AT 1.000000 (YEAR 1 IS NOT DISCOUNTED)
115100* AND IS COMPOUNDED YEAR OVER YEAR IN 3510 BELOW BY MULTIPLYING
115200* BY WS-RATE-DIVISOR, WHICH IS (1 + DISCOUNT-RATE) HELD AS A
115300* CONSTANT 1.050000 - SIX DECIMAL PLACES SO THE COMPOUNDING DOES
115400* NOT LOSE PRECISION OVER A 12-20 YEAR ANALYSIS PERIOD.
115500     MOVE 1.000000 TO WS-DISCOUNT-FACTOR
115600     PERFORM 3510-ACCUM-YEAR-SAVINGS
115700         VARYING WS-YEAR-SUB FROM 1 BY 1
115800         UNTIL WS-YEAR-SUB > WS-ANALYSIS-YEARS
115900     PERFORM 3520-CALC-ROI-PAYBACK.
116000 3500-EXIT.
116100     EXIT.
116200*
116300* EACH PASS THROUGH THIS PARAGRAPH IS ONE YEAR OF THE HOLD
116400* PERIOD.  THE EV'S BATTERY IS ASSUMED TO LOSE EFFICIENCY AS IT
116500* AGES, SO THE DEGRADATION FACTOR GROWS LINEARLY WITH YEAR
116600* NUMBER (YEAR 1 = NO DEGRADATION, FACTOR 1.000000) AND IS
116700* APPLIED TO THE KWH/MILE FIGURE BEFORE PRICING OUT THE YEAR'S
116800* ELECTRICITY COST - A DEGRADED VEHICLE DRAWS MORE KWH PER MILE
116900* AND SO COSTS MORE TO CHARGE AS IT AGES, EVEN AT A FLAT RATE.
117000 3510-ACCUM-YEAR-SAVINGS.
117100     COMPUTE WS-DEGR-FACTOR ROUNDED =
117200         1 + ((WS-BATT-DEGRADATION / 100) * (WS-YEAR-SUB -
117300             1))
117400     COMPUTE WS-DEGRADED-EFF ROUNDED =
117500         WS-EV-EFFICIENCY * WS-DEGR-FACTOR
117600     COMPUTE WS-YEAR-EV-COST ROUNDED =
117700         WS-MILEAGE * WS-DEGRADED-EFF * WS-ELEC-PRICE
117800     COMPUTE WS-YEAR-FUEL-SAVE ROUNDED =
117900         WS-ANNUAL-FUEL-COST - WS-YEAR-EV-COST
118000     ADD WS-YEAR-FUEL-SAVE TO WS-TOTAL-FUEL-SAVINGS
118100     ADD WS-ANNUAL-MAINT-SAVE TO WS-TOTAL-MAINT-SAVINGS
118200     ADD WS-CO2-REDUCTION TO WS-TOTAL-CO2-REDUCTION
118300* COMPOUND THE DISCOUNT FACTOR ONE MORE YEAR (SKIPPED ON YEAR 1,
118400* WHICH STAYS AT THE 1.000000 SET IN 3500 ABOVE) BEFORE DIVIDING
118500* THIS YEAR'S UNDISCOUNTED SAVINGS DOWN TO PRESENT-DAY DOLLARS.
118600     IF WS-YEAR-SUB > 1
118700         COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
118800             WS-DISCOUNT-FACTOR * WS-RATE-DIVISOR
118900     END-IF
119000     COMPUTE WS-YEAR-NPV ROUNDED =
119100         (WS-YEAR-FUEL-SAVE + WS-ANNUAL-MAINT-SAVE)
119200             / WS-DISCOUNT-FACTOR
119300     ADD WS-YEAR-NPV TO WS-TOTAL-NPV-SAVINGS.
119400*
119500* SIMPLE (UNDISCOUNTED) PAYBACK AND ROI, USING ONLY YEAR-ONE
119600* SAVINGS AGAINST THE ASSUMED EV PRICE PREMIUM - AUDIT FIELDS,
119800 3520-CALC-ROI-PAYBACK.
119900     MOVE WS-EV-PREMIUM TO WS-PRICE-PREMIUM
120000     COMPUTE WS-ANNUAL-SAVINGS ROUNDED =
120100         WS-ANNUAL-FUEL-SAVE + WS-ANNUAL-MAINT-SAVE
120200     IF WS-ANNUAL-SAVINGS <= 0
120300         MOVE 999.99 TO WS-PAYBACK-YEARS
120400         ADD 1 TO WS-NO-PAYBACK-CNT
120500     ELSE
120600         COMPUTE WS-PAYBACK-YEARS ROUNDED =
120700             WS-PRICE-PREMIUM / WS-ANNUAL-SAVINGS
120800     END-IF
120900     IF WS-PRICE-PREMIUM <= 0
121000         MOVE 999.99 TO WS-ROI-PERCENT
121100     ELSE
121200         COMPUTE WS-ROI-PERCENT ROUNDED =
121300             (WS-TOTAL-NPV-SAVINGS / WS-PRICE-PREMIUM) * 100
121400     END-IF.
121500* 3600 - FLETANAL - FLEET-WIDE TOTALS AND TOP-VEHICLE RANKING
121600* CHRGNEED NEEDS THE FLEET'S ACTUAL DAILY MILES, NOT A HEADCOUNT
121700* TIMES THE DEFAULT, SO WE RUN THE DAILY-MILE TOTAL RIGHT HERE
121800* ALONGSIDE THE OTHER PER-VEHICLE ACCUMULATORS - ONE ADD PER
121900* VEHICLE, USING EACH RECORD'S OWN (DEFAULTED) MILEAGE.
122000 3600-ACCUM-FLEET-TOTALS.
122100     ADD 1 TO WS-FLEET-VEH-COUNT
122200     COMPUTE WS-TOTAL-DAILY-MILES ROUNDED =
122300         WS-TOTAL-DAILY-MILES + (WS-MILEAGE / 365)
122400     ADD WS-TOTAL-FUEL-SAVINGS  TO WS-FLEET-FUEL-SAVINGS
122500     ADD WS-TOTAL-MAINT-SAVINGS TO WS-FLEET-MAINT-SAVINGS
122600     ADD WS-TOTAL-NPV-SAVINGS   TO WS-FLEET-NPV-SAVINGS
122700     ADD WS-TOTAL-CO2-REDUCTION TO WS-FLEET-CO2-REDUCTION
122800     PERFORM 3610-RANK-TOP-VEHICLE.
122900*
123000* TOP-20 TABLE IS KEPT SORTED DESCENDING BY NPV SAVINGS AT ALL
123100* TIMES, SO THE QUALIFYING TEST BELOW ONLY EVER HAS TO LOOK AT
123200* SLOT 20 (THE CURRENT LOWEST QUALIFIER) RATHER THAN SCANNING
123300* THE WHOLE TABLE - A VEHICLE EITHER FILLS AN EMPTY SLOT (TABLE
123400* NOT YET FULL) OR BEATS THE CURRENT 20TH-PLACE ENTRY, WHICH IT
123500* THEN REPLACES BEFORE THE TABLE IS RE-SORTED.
123600 3610-RANK-TOP-VEHICLE.
123700     IF WS-TOP-VEH-COUNT < 20
123800         ADD 1 TO WS-TOP-VEH-COUNT
123900         MOVE VM-VIN             TO WS-TOP-VIN
124000             (WS-TOP-VEH-COUNT)
124100         MOVE VM-MODEL-YEAR      TO WS-TOP-YEAR
124200             (WS-TOP-VEH-COUNT)
124300         MOVE VM-MAKE            TO WS-TOP-MAKE
124400             (WS-TOP-VEH-COUNT)
124500         MOVE VM-MODEL           TO WS-TOP-MODEL
124600             (WS-TOP-VEH-COUNT)
124700         MOVE WS-MILEAGE         TO WS-TOP-MILEAGE
124800             (WS-TOP-VEH-COUNT)
124900         MOVE VM-COMB-MPG        TO WS-TOP-MPG
125000             (WS-TOP-VEH-COUNT)
125100         MOVE WS-ANNUAL-FUEL-SAVE
125200                                 TO WS-TOP-FUEL-SAVE
125300                                     (WS-TOP-VEH-COUNT)
125400         MOVE WS-TOTAL-NPV-SAVINGS
125500                                 TO WS-TOP-NPV-SAVE
125600                                     (WS-TOP-VEH-COUNT)
125700         MOVE WS-TOTAL-CO2-REDUCTION
125800                                 TO WS-TOP-CO2-RED
125900                                     (WS-TOP-VEH-COUNT)
126000         PERFORM 3620-BUBBLE-TOP-TABLE
126100     ELSE
126200         IF WS-TOTAL-NPV-SAVINGS > WS-TOP-NPV-SAVE (20)
126300             MOVE VM-VIN             TO WS-TOP-VIN (20)
126400             MOVE VM-MODEL-YEAR      TO WS-TOP-YEAR (20)
126500             MOVE VM-MAKE            TO WS-TOP-MAKE (20)
126600             MOVE VM-MODEL           TO WS-TOP-MODEL (20)
126700             MOVE WS-MILEAGE         TO WS-TOP-MILEAGE (20)
126800             MOVE VM-COMB-MPG        TO WS-TOP-MPG (20)
126900             MOVE WS-ANNUAL-FUEL-SAVE
127000                                     TO WS-TOP-FUEL-SAVE
127100                                         (20)
127200             MOVE WS-TOTAL-NPV-SAVINGS
127300                                     TO WS-TOP-NPV-SAVE (20)
127400             MOVE WS-TOTAL-CO2-REDUCTION
127500                                     TO WS-TOP-CO2-RED (20)
127600             PERFORM 3620-BUBBLE-TOP-TABLE
127700         END-IF
127800     END-IF.
127900*
128000* ONE FULL BUBBLE-SORT PASS OVER THE IN-USE PORTION OF THE TABLE
128100* IS ENOUGH HERE, EVEN THOUGH A TEXTBOOK BUBBLE SORT NEEDS
128200* REPEATED PASSES TO FULLY ORDER AN ARBITRARY LIST - ONLY THE
128300* ENTRY JUST MOVED IN (OR REPLACED AT SLOT 20) CAN BE OUT OF
128400* ORDER, AND A SINGLE PASS OF ADJACENT SWAPS IS GUARANTEED TO
128500* WALK IT DOWN (OR UP, ON INSERT) TO ITS SORTED POSITION SINCE
128600* EVERY OTHER ENTRY WAS ALREADY SORTED BEFORE THIS CALL.
128700 3620-BUBBLE-TOP-TABLE.
128800     MOVE WS-TOP-VEH-COUNT TO WS-SUB1
128900     PERFORM 3625-BUBBLE-ONE-PASS
129000         VARYING WS-SUB2 FROM 1 BY 1
129100         UNTIL WS-SUB2 >= WS-SUB1.
129200*
129300* SWAPS THE WHOLE OCCURS-TABLE GROUP ITEM THROUGH A ONE-ENTRY
129400* HOLDING AREA (WS-TOP-VEH-SLOT, DECLARED BYTE-FOR-BYTE OVER
129500* THE SAME FILLER LAYOUT AS ONE WS-TOP-VEH OCCURRENCE) SO ALL
129600* NINE FIELDS OF A TABLE ENTRY MOVE TOGETHER IN ONE MOVE RATHER
129700* THAN NINE SEPARATE FIELD-BY-FIELD SWAPS.
129800 3625-BUBBLE-ONE-PASS.
129900     IF WS-TOP-NPV-SAVE (WS-SUB2) < WS-TOP-NPV-SAVE (WS-SUB2
130000         + 1)
130100         MOVE WS-TOP-VEH (WS-SUB2)     TO WS-TOP-VEH-SLOT
130200         MOVE WS-TOP-VEH (WS-SUB2 + 1) TO WS-TOP-VEH
130300             (WS-SUB2)
130400         MOVE WS-TOP-VEH-SLOT          TO WS-TOP-VEH
130500             (WS-SUB2 + 1)
130600     END-IF.
130700*
130800* 3700 - EMISSINV - DEPARTMENT / BODY-CLASS / FUEL-TYPE TABLES
130900 3700-ACCUM-EMISSIONS-INV.
131000     IF WS-ANNUAL-CO2-TONS > 0
131100         PERFORM 3710-ACCUM-DEPT-EMIS
131200         PERFORM 3720-ACCUM-BODY-EMIS
131300         PERFORM 3730-ACCUM-FTYPE-EMIS
131400         ADD WS-ANNUAL-CO2-TONS TO WS-EMIS-GRAND-TOTAL
131500     END-IF.
131600*
131700* FIND-OR-ADD LINEAR SEARCH IDIOM, USED THROUGHOUT THIS PROGRAM
131800* WHEREVER A RUNNING TOTAL HAS TO BE KEPT PER DISTINCT KEY VALUE
131900* SEEN IN THE INPUT (DEPARTMENT HERE; BODY CLASS AND FUEL TYPE
132000* BELOW AT 3720/3730; MAKE AND FUEL-TYPE DISTRIBUTION AT
132100* 3810/3820).  SEARCH THE IN-USE PORTION OF THE TABLE FOR THE
132200* KEY; IF THE PERFORM ... VARYING FALLS THROUGH WITHOUT SETTING
132300* THE FOUND SWITCH, THE KEY IS NEW, SO A FRESH ENTRY IS APPENDED
132400* AT THE NEXT SUBSCRIPT AND WS-SUB1 IS BACKED UP TO POINT AT IT
132500* (THE VARYING LOOP LEFT IT ONE PAST THE END).  EITHER WAY,
132600* WS-SUB1 POINTS AT THE RIGHT SLOT TO ACCUMULATE INTO BELOW.
132700 3710-ACCUM-DEPT-EMIS.
132800     IF VM-DEPARTMENT = SPACES
132900         MOVE "UNASSIGNED" TO WS-DEPT-KEY
133000     ELSE
133100         MOVE VM-DEPARTMENT TO WS-DEPT-KEY
133200     END-IF
133300     SET WS-SUB1 TO 1
133400     SET WS-FOUND-FLAG TO FALSE
133500     PERFORM 3711-FIND-DEPT-ENTRY
133600         VARYING WS-SUB1 FROM 1 BY 1
133700         UNTIL WS-SUB1 > WS-DEPT-ENTRIES OR WS-ENTRY-FOUND
133800     IF NOT WS-ENTRY-FOUND
133900         ADD 1 TO WS-DEPT-ENTRIES
134000         MOVE WS-DEPT-KEY TO WS-DEPT-NAME (WS-DEPT-ENTRIES)
134100         MOVE 0 TO WS-DEPT-TONS (WS-DEPT-ENTRIES)
134200                   WS-DEPT-CNT (WS-DEPT-ENTRIES)
134300         MOVE WS-DEPT-ENTRIES TO WS-SUB1
134400         SUBTRACT 1 FROM WS-SUB1
134500     END-IF
134600     ADD WS-ANNUAL-CO2-TONS TO WS-DEPT-TONS (WS-SUB1)
134700     ADD 1                  TO WS-DEPT-CNT (WS-SUB1).
134800*
134900 3711-FIND-DEPT-ENTRY.
135000     IF WS-DEPT-NAME (WS-SUB1) = WS-DEPT-KEY
135100         SET WS-FOUND-FLAG TO TRUE
135200     END-IF.
135300*
135400 3720-ACCUM-BODY-EMIS.
135500     IF VM-BODY-CLASS = SPACES
135600         MOVE "UNKNOWN" TO WS-BODY-KEY
135700     ELSE
135800         MOVE VM-BODY-CLASS TO WS-BODY-KEY
135900     END-IF
136000     SET WS-FOUND-FLAG TO FALSE
136100     PERFORM 3721-FIND-BODY-ENTRY
136200         VARYING WS-SUB1 FROM 1 BY 1
136300         UNTIL WS-SUB1 > WS-BODY-ENTRIES OR WS-ENTRY-FOUND
136400     IF NOT WS-ENTRY-FOUND
136500         ADD 1 TO WS-BODY-ENTRIES
136600         MOVE WS-BODY-KEY TO WS-BODY-NAME (WS-BODY-ENTRIES)
136700         MOVE 0 TO WS-BODY-TONS (WS-BODY-ENTRIES)
136800                   WS-BODY-CNT (WS-BODY-ENTRIES)
136900         MOVE WS-BODY-ENTRIES TO WS-SUB1
137000         SUBTRACT 1 FROM WS-SUB1
137100     END-IF
137200     ADD WS-ANNUAL-CO2-TONS TO WS-BODY-TONS (WS-SUB1)
137300     ADD 1                  TO WS-BODY-CNT (WS-SUB1).
137400*
137500 3721-FIND-BODY-ENTRY.
137600     IF WS-BODY-NAME (WS-SUB1) = WS-BODY-KEY
137700         SET WS-FOUND-FLAG TO TRUE
137800     END-IF.
137900*
138000 3730-ACCUM-FTYPE-EMIS.
138100     IF VM-FUEL-TYPE = SPACES
138200         MOVE "UNKNOWN" TO WS-FTYPE-KEY
138300     ELSE
138400         MOVE VM-FUEL-TYPE TO WS-FTYPE-KEY
138500     END-IF
138600     SET WS-FOUND-FLAG TO FALSE
138700     PERFORM 3731-FIND-FTYPE-ENTRY
138800         VARYING WS-SUB1 FROM 1 BY 1
138900         UNTIL WS-SUB1 > WS-FTYPE-ENTRIES OR WS-ENTRY-FOUND
139000     IF NOT WS-ENTRY-FOUND
139100         ADD 1 TO WS-FTYPE-ENTRIES
139200         MOVE WS-FTYPE-KEY TO WS-FTYPE-NAME
139300             (WS-FTYPE-ENTRIES)
139400         MOVE 0 TO WS-FTYPE-TONS (WS-FTYPE-ENTRIES)
139500                   WS-FTYPE-CNT (WS-FTYPE-ENTRIES)
139600         MOVE WS-FTYPE-ENTRIES TO WS-SUB1
139700         SUBTRACT 1 FROM WS-SUB1
139800     END-IF
139900     ADD WS-ANNUAL-CO2-TONS TO WS-FTYPE-TONS (WS-SUB1)
140000     ADD 1                  TO WS-FTYPE-CNT (WS-SUB1).
140100*
140200 3731-FIND-FTYPE-ENTRY.
140300     IF WS-FTYPE-NAME (WS-SUB1) = WS-FTYPE-KEY
140400         SET WS-FOUND-FLAG TO TRUE
140500     END-IF.
140600* 3800 - SUMMREPT - FLEET SUMMARY DISTRIBUTION/STATISTICS
140700 3800-ACCUM-SUMMARY-STATS.
140800     PERFORM 3810-ACCUM-MAKE-DIST
140900     PERFORM 3820-ACCUM-FUEL-DIST
141000     IF VM-COMB-MPG > 0
141100         ADD VM-COMB-MPG TO WS-MPG-SUM
141200         ADD 1 TO WS-MPG-CNT
141300         IF WS-MPG-CNT = 1 OR VM-COMB-MPG < WS-MPG-MIN
141400             MOVE VM-COMB-MPG TO WS-MPG-MIN
141500         END-IF
141600         IF VM-COMB-MPG > WS-MPG-MAX
141700             MOVE VM-COMB-MPG TO WS-MPG-MAX
141800         END-IF
141900     END-IF
142000     IF VM-CO2-GPM > 0
142100         ADD VM-CO2-GPM TO WS-CO2GPM-SUM
142200         ADD 1 TO WS-CO2GPM-CNT
142300         IF WS-CO2GPM-CNT = 1 OR VM-CO2-GPM < WS-CO2GPM-MIN
142400             MOVE VM-CO2-GPM TO WS-CO2GPM-MIN
142500         END-IF
142600         IF VM-CO2-GPM > WS-CO2GPM-MAX
142700             MOVE VM-CO2-GPM TO WS-CO2GPM-MAX
142800         END-IF
142900     END-IF
143000     IF WS-MILEAGE > 0
143100         ADD WS-MILEAGE TO WS-MILEAGE-SUM
143200         ADD 1 TO WS-MILEAGE-CNT
143300     END-IF
143400     IF WS-VIN-VALID
143500         ADD 1 TO WS-VALID-VEH-COUNT
143600     END-IF
143700     PERFORM 3830-ACCUM-QUALITY-STATS
143800     IF WS-COMMERCIAL-FLAG = "Y"
143900         ADD 1 TO WS-COMMERCIAL-CNT
144000     END-IF
144100     IF WS-DIESEL-FLAG = "Y"
144200         ADD 1 TO WS-DIESEL-CNT
144300     END-IF
144400     IF VM-GVWR-POUNDS > 0
144500         ADD 1 TO WS-GVWR-PRESENT-CNT
144600     END-IF.
144700*
144800* SAME FIND-OR-ADD LINEAR SEARCH IDIOM AS 3710 ABOVE, NOW KEYED ON
144900* MAKE AND THEN FUEL TYPE FOR THE SUMMARY REPORT'S DISTRIBUTION
145000* BREAKOUTS.
145100 3810-ACCUM-MAKE-DIST.
145200     IF VM-MAKE = SPACES
145300         MOVE "UNKNOWN" TO WS-MAKE-KEY
145400     ELSE
145500         MOVE VM-MAKE TO WS-MAKE-KEY
145600     END-IF
145700     SET WS-FOUND-FLAG TO FALSE
145800     PERFORM 3811-FIND-MAKE-ENTRY
145900         VARYING WS-SUB1 FROM 1 BY 1
146000         UNTIL WS-SUB1 > WS-MAKE-ENTRIES OR WS-ENTRY-FOUND
146100     IF NOT WS-ENTRY-FOUND
146200         ADD 1 TO WS-MAKE-ENTRIES
146300         MOVE WS-MAKE-KEY TO WS-MAKE-NAME (WS-MAKE-ENTRIES)
146400         MOVE 0 TO WS-MAKE-CNT (WS-MAKE-ENTRIES)
146500         MOVE WS-MAKE-ENTRIES TO WS-SUB1
146600         SUBTRACT 1 FROM WS-SUB1
146700     END-IF
146800     ADD 1 TO WS-MAKE-CNT (WS-SUB1).
146900*
147000 3811-FIND-MAKE-ENTRY.
147100     IF WS-MAKE-NAME (WS-SUB1) = WS-MAKE-KEY
147200         SET WS-FOUND-FLAG TO TRUE
147300     END-IF.
147400*
147500 3820-ACCUM-FUEL-DIST.
147600     IF VM-FUEL-TYPE = SPACES
147700         MOVE "UNKNOWN" TO WS-FDIST-KEY
147800     ELSE
147900         MOVE VM-FUEL-TYPE TO WS-FDIST-KEY
148000     END-IF
148100     SET WS-FOUND-FLAG TO FALSE
148200     PERFORM 3821-FIND-FDIST-ENTRY
148300         VARYING WS-SUB1 FROM 1 BY 1
148400         UNTIL WS-SUB1 > WS-FDIST-ENTRIES OR WS-ENTRY-FOUND
148500     IF NOT WS-ENTRY-FOUND
148600         ADD 1 TO WS-FDIST-ENTRIES
148700         MOVE WS-FDIST-KEY TO WS-FDIST-NAME
148800             (WS-FDIST-ENTRIES)
148900         MOVE 0 TO WS-FDIST-CNT (WS-FDIST-ENTRIES)
149000         MOVE WS-FDIST-ENTRIES TO WS-SUB1
149100         SUBTRACT 1 FROM WS-SUB1
149200     END-IF
149300     ADD 1 TO WS-FDIST-CNT (WS-SUB1).
149400*
149500 3821-FIND-FDIST-ENTRY.
149600     IF WS-FDIST-NAME (WS-SUB1) = WS-FDIST-KEY
149700         SET WS-FOUND-FLAG TO TRUE
149800     END-IF.
149900*
150000 3830-ACCUM-QUALITY-STATS.
150100     ADD WS-QUALITY-SCORE TO WS-QUAL-SCORE-SUM
150200     IF WS-QUALITY-SCORE >= 80
150300         ADD 1 TO WS-QUAL-HIGH-CNT
150400     ELSE
150500         IF WS-QUALITY-SCORE >= 50
150600             ADD 1 TO WS-QUAL-MED-CNT
150700         ELSE
150800             ADD 1 TO WS-QUAL-LOW-CNT
150900         END-IF
151000     END-IF.
151100*
151200* 3900 - MATCHCNF - VIN MODEL-YEAR DECODE AUDIT CROSS-CHECK
151300 3900-CALC-MATCH-CONFIDENCE.
151400     MOVE 50 TO WS-MATCH-CONF-SCORE
151500     MOVE 0 TO WS-VIN-DECODE-YEAR
151600     IF NOT WS-VIN-VALID
151700         PERFORM 3905-ACCUM-MATCH-CONF
151800         GO TO 3900-EXIT
151900     END-IF
152000     MOVE VM-VIN (10:1) TO WS-VIN-YR-CHAR
152100     SET WS-FOUND-FLAG TO FALSE
152200     PERFORM 3910-FIND-VIN-YR-CODE
152300         VARYING WS-SUB1 FROM 1 BY 1
152400         UNTIL WS-SUB1 > 30 OR WS-ENTRY-FOUND
152500     IF NOT WS-ENTRY-FOUND
152600         PERFORM 3905-ACCUM-MATCH-CONF
152700         GO TO 3900-EXIT
152800     END-IF
152900     MOVE WS-VIN-YR-VALUE (WS-SUB1) TO WS-VIN-DECODE-YEAR
153000     IF WS-VIN-DECODE-YEAR = VM-MODEL-YEAR
153100         ADD 15 TO WS-MATCH-CONF-SCORE
153200     END-IF
153300* MAKE/MODEL/DISPLACEMENT/CYLINDERS COMPARE THE RECORD TO ITSELF
153400     ADD 15 TO WS-MATCH-CONF-SCORE
153500     ADD 10 TO WS-MATCH-CONF-SCORE
153600     ADD 5  TO WS-MATCH-CONF-SCORE
153700     ADD 5  TO WS-MATCH-CONF-SCORE
153800     IF WS-MATCH-CONF-SCORE > 100
153900         MOVE 100 TO WS-MATCH-CONF-SCORE
154000     END-IF
154100     IF WS-VIN-DECODE-YEAR NOT = VM-MODEL-YEAR
154200         ADD 1 TO WS-VIN-MISMATCH-CNT
154300     END-IF
154400     PERFORM 3905-ACCUM-MATCH-CONF.
154500* 3910 BELOW IS THE SAME LINEAR-SEARCH IDIOM AS 3710 ABOVE, BUT A
154600* FIXED 30-ROW LOOKUP-ONLY TABLE (NO FIND-OR-ADD) SINCE THE VIN
154700* YEAR-CODE/YEAR PAIRS ARE LOADED ONCE AT COMPILE TIME BY VALUE,
154800* NOT DISCOVERED FROM THE INPUT.
154900 3900-EXIT.
155000     EXIT.
155100*
155200* 3905 - ROLL THIS VEHICLE'S MATCH-CONF SCORE INTO THE FLEET
155300* SUM/COUNT SO THE QUALITY REPORT CAN PRINT THE AVERAGE AND
155400* LOW-CONFIDENCE COUNT - ALL THREE EXITS FROM 3900 LAND HERE.
155500 3905-ACCUM-MATCH-CONF.
155600     ADD WS-MATCH-CONF-SCORE TO WS-MATCH-CONF-SUM
155700     ADD 1 TO WS-MATCH-CONF-CNT
155800     IF WS-MATCH-CONF-SCORE < 70
155900         ADD 1 TO WS-MATCH-CONF-LOW-CNT
156000     END-IF.
156100*
156200 3910-FIND-VIN-YR-CODE.
156300     IF WS-VIN-YR-CODE (WS-SUB1) = WS-VIN-YR-CHAR
156400         SET WS-FOUND-FLAG TO TRUE
156500     END-IF.
156600*
156700* 3950 - BUILD ENRICHED VEHICLE DETAIL RECORD
156800* FIRST BLOCK BELOW ECHOES THE MASTER'S OWN 19 FIELDS BACK OUT
156900* UNCHANGED SO THE DETAIL FILE STANDS ALONE AS A FULL RECORD
157000* WITHOUT REQUIRING A JOIN BACK TO VEHMAST; THE SECOND BLOCK
157100* APPENDS THE 13 FIELDS THIS PROGRAM COMPUTED.  WS-MATCH-CONF-
157200* SCORE IS DELIBERATELY NOT AMONG THEM - VD-MATCH-CONFIDENCE
157300* ABOVE CARRIES THE VENDOR'S OWN FIGURE STRAIGHT FROM THE MASTER,
157400* PER QUALSCOR, WHILE THE LOCAL AUDIT SCORE FROM 3900 IS A
157500* SEPARATE CROSS-CHECK THAT ONLY EVER SURFACES IN AGGREGATE ON THE
157600* QUALITY REPORT (SEE 3905/7500).
157700 3950-BUILD-DETAIL-RECORD.
157800     MOVE VM-VIN               TO VD-VIN
157900     MOVE VM-MODEL-YEAR        TO VD-MODEL-YEAR
158000     MOVE VM-MAKE              TO VD-MAKE
158100     MOVE VM-MODEL             TO VD-MODEL
158200     MOVE VM-FUEL-TYPE         TO VD-FUEL-TYPE
158300     MOVE VM-BODY-CLASS        TO VD-BODY-CLASS
158400     MOVE VM-GVWR-POUNDS       TO VD-GVWR-POUNDS
158500     MOVE VM-CITY-MPG          TO VD-CITY-MPG
158600     MOVE VM-HWY-MPG           TO VD-HWY-MPG
158700     MOVE VM-COMB-MPG          TO VD-COMB-MPG
158800     MOVE VM-CO2-GPM           TO VD-CO2-GPM
158900     MOVE VM-ODOMETER          TO VD-ODOMETER
159000     MOVE VM-ANNUAL-MILEAGE    TO VD-ANNUAL-MILEAGE
159100     MOVE VM-ASSET-ID          TO VD-ASSET-ID
159200     MOVE VM-DEPARTMENT        TO VD-DEPARTMENT
159300     MOVE VM-LOCATION          TO VD-LOCATION
159400     MOVE VM-ENGINE-CYLINDERS  TO VD-ENGINE-CYLINDERS
159500     MOVE VM-ENGINE-DISPL      TO VD-ENGINE-DISPL
159600     MOVE VM-MATCH-CONFIDENCE  TO VD-MATCH-CONFIDENCE
159700     MOVE WS-VALID-FLAG        TO VD-VALID-FLAG
159800     MOVE WS-COMMERCIAL-FLAG   TO VD-COMMERCIAL-FLAG
159900     MOVE WS-DIESEL-FLAG       TO VD-DIESEL-FLAG
160000     MOVE WS-DUTY-CLASS        TO VD-DUTY-CLASS
160100     MOVE WS-QUALITY-SCORE     TO VD-QUALITY-SCORE
160200     MOVE WS-ANNUAL-FUEL-COST  TO VD-ANNUAL-FUEL-COST
160300     MOVE WS-ANNUAL-EV-COST    TO VD-ANNUAL-EV-COST
160400     MOVE WS-ANNUAL-CO2-TONS   TO VD-ANNUAL-CO2-TONS
160500     MOVE WS-ANNUAL-FUEL-SAVE  TO VD-ANNUAL-FUEL-SAVE
160600     MOVE WS-ANNUAL-MAINT-SAVE TO VD-ANNUAL-MAINT-SAVE
160700     MOVE WS-TOTAL-NPV-SAVINGS TO VD-TOTAL-NPV-SAVE
160800     MOVE WS-TOTAL-CO2-REDUCTION TO VD-TOTAL-CO2-REDUCTION
160900     MOVE WS-ERROR-MESSAGE     TO VD-ERROR-MESSAGE.
161000* 6000 - FLETANAL - FLEET PAYBACK PERIOD
161100* AVERAGE ANNUAL SAVINGS ACROSS THE WHOLE HOLD PERIOD (NOT JUST
161200* YEAR ONE) IS DIVIDED INTO THE FLEET'S TOTAL CONVERSION PREMIUM
161300* TO GET A SIMPLE FLEET-WIDE PAYBACK IN YEARS - 999.99 IS THE
161400* SHOP'S STANDARD "NEVER PAYS BACK" SENTINEL, USED WHENEVER THE
161500* SAVINGS FIGURE IS ZERO OR NEGATIVE SO THE CHARGING REPORT DOES
161600* NOT ATTEMPT A DIVIDE BY A ZERO OR NEGATIVE DENOMINATOR.
161700 6000-CALC-FLEET-PAYBACK.
161800     COMPUTE WS-FLEET-ANNUAL-SAVINGS ROUNDED =
161900         (WS-FLEET-FUEL-SAVINGS + WS-FLEET-MAINT-SAVINGS)
162000             / WS-ANALYSIS-YEARS
162100     IF WS-FLEET-ANNUAL-SAVINGS <= 0 OR WS-FLEET-NPV-SAVINGS
162200         <= 0
162300         MOVE 999.99 TO WS-FLEET-PAYBACK-YEARS
162400     ELSE
162500         COMPUTE WS-FLEET-PAYBACK-YEARS ROUNDED =
162600             (WS-FLEET-VEH-COUNT * WS-EV-PREMIUM)
162700                 / WS-FLEET-ANNUAL-SAVINGS
162800     END-IF.
162900*
163000* 6100 - CHRGNEED - CHARGING INFRASTRUCTURE SIZING
163100* WS-TOTAL-DAILY-MILES ARRIVES HERE ALREADY SUMMED, ONE VEHICLE
163200* AT A TIME, BY 3600-ACCUM-FLEET-TOTALS - IT IS THE FLEET'S
163300* ACTUAL DAILY MILES, NOT A HEADCOUNT TIMES THE DEFAULT, SO A
163400* FLEET OF HIGH-MILEAGE TAKE-HOME TRUCKS SIZES DIFFERENTLY THAN
163500* A FLEET OF LOW-MILEAGE POOL SEDANS EVEN AT THE SAME COUNT.
163600 6100-CALC-CHARGING-NEEDS.
163700     IF WS-FLEET-VEH-COUNT = 0
163800         COMPUTE WS-TOTAL-DAILY-MILES ROUNDED =
163900             WS-DEFAULT-ANN-MILES / 365
164000     END-IF
164100     COMPUTE WS-DAILY-ENERGY ROUNDED =
164200         WS-TOTAL-DAILY-MILES * WS-EV-EFFICIENCY
164300     PERFORM 6110-CALC-WINDOW-HOURS
164400     IF WS-WINDOW-HOURS < 1
164500         MOVE 1 TO WS-WINDOW-HOURS
164600     END-IF
164700     COMPUTE WS-HOURLY-ENERGY ROUNDED =
164800         WS-DAILY-ENERGY / WS-WINDOW-HOURS
164900     PERFORM 6120-CALC-CHARGER-COUNTS
165000     COMPUTE WS-MAX-POWER-KW ROUNDED =
165100         (WS-L2-CHARGERS * WS-L2-RATE-KW)
165200             + (WS-DCFC-CHARGERS * WS-DCFC-RATE-KW)
165300     COMPUTE WS-INSTALL-COST ROUNDED =
165400         (WS-L2-CHARGERS * WS-L2-COST)
165500             + (WS-DCFC-CHARGERS * WS-DCFC-COST)
165600     PERFORM 6130-CALC-PHASE-PLAN.
165700*
165800 6110-CALC-WINDOW-HOURS.
165900     IF WS-WINDOW-START-HR < WS-WINDOW-END-HR
166000         COMPUTE WS-WINDOW-HOURS =
166100             WS-WINDOW-END-HR - WS-WINDOW-START-HR
166200     ELSE
166300         COMPUTE WS-WINDOW-HOURS =
166400             (24 - WS-WINDOW-START-HR) + WS-WINDOW-END-HR
166500     END-IF
166600     IF WS-USAGE-PATTERN = "EXTENDED"
166700         COMPUTE WS-WINDOW-HOURS ROUNDED = WS-WINDOW-HOURS *
166800             0.7
166900     END-IF
167000     IF WS-USAGE-PATTERN = "24-HOUR"
167100         MOVE 8 TO WS-WINDOW-HOURS
167200     END-IF.
167300*
167400* THIS SHOP'S COMPILER OPTIONS DO NOT CARRY FUNCTION CEIL, SO
167500* EVERY "ROUND UP TO THE NEXT WHOLE UNIT" CALCULATION IN THIS
167600* PROGRAM (CHARGER COUNTS HERE, PHASE-1/PHASE-2 SPLITS IN 6130,
167700* THE CHARGER-COUNT-DIVIDED-BY-2 BELOW) USES THE SAME THREE-STEP
167800* IDIOM: COMPUTE THE INTEGER QUOTIENT (WS-CEIL-QUOT, WHICH
167900* TRUNCATES BECAUSE IT IS AN UNROUNDED COMP FIELD WITH NO
168000* DECIMAL PLACES), COMPUTE WHAT WAS LEFT OVER (WS-CEIL-REM =
168100* DIVIDEND MINUS QUOTIENT TIMES DIVISOR), THEN BUMP THE QUOTIENT
168200* BY ONE WHENEVER A REMAINDER SURVIVED - A FRACTIONAL CHARGER
168300* NEEDED IS A WHOLE CHARGER BOUGHT.
168400 6120-CALC-CHARGER-COUNTS.
168500     COMPUTE WS-CEIL-QUOT = WS-HOURLY-ENERGY / WS-L2-RATE-KW
168600     COMPUTE WS-CEIL-REM = WS-HOURLY-ENERGY -
168700         (WS-CEIL-QUOT * WS-L2-RATE-KW)
168800     MOVE WS-CEIL-QUOT TO WS-L2-CHARGERS
168900     IF WS-CEIL-REM > 0
169000         ADD 1 TO WS-L2-CHARGERS
169100     END-IF
169200* NEVER SIZE A LOT TO ZERO CHARGERS EVEN IF THE ENERGY MATH
169300* ROUNDS THAT LOW - EVERY FLEET GETS AT LEAST ONE LEVEL-2 PORT.
169400     IF WS-L2-CHARGERS = 0
169500         MOVE 1 TO WS-L2-CHARGERS
169600     END-IF
169700* DCFC COUNT IS SIZED OFF A FLAT 10% OF FLEET HEADCOUNT RATHER
169800* THAN THE ENERGY MATH - DC FAST CHARGERS ARE PROVISIONED FOR
169900* OCCASIONAL TOP-OFFS, NOT THE FLEET'S ROUTINE OVERNIGHT LOAD.
170000     COMPUTE WS-CEIL-QUOT = WS-FLEET-VEH-COUNT * 0.1
170100     COMPUTE WS-CEIL-REM = (WS-FLEET-VEH-COUNT * 0.1) -
170200         WS-CEIL-QUOT
170300     MOVE WS-CEIL-QUOT TO WS-DCFC-CHARGERS
170400     IF WS-CEIL-REM > 0
170500         ADD 1 TO WS-DCFC-CHARGERS
170600     END-IF
170700     IF WS-DCFC-CHARGERS < 1
170800         MOVE 1 TO WS-DCFC-CHARGERS
170900     END-IF
171000* A 24-HOUR USAGE PATTERN LEAVES NO OVERNIGHT LULL TO CHARGE IN,
171100* SO BOTH COUNTS ARE UPSIZED BY 50%/100% OVER THE STANDARD SIZING
171200* ABOVE BEFORE THE SAME CEILING IDIOM IS RE-APPLIED.
171300     IF WS-USAGE-PATTERN = "24-HOUR"
171400         COMPUTE WS-CEIL-QUOT = WS-L2-CHARGERS * 1.5
171500         COMPUTE WS-CEIL-REM = (WS-L2-CHARGERS * 1.5) -
171600             WS-CEIL-QUOT
171700         MOVE WS-CEIL-QUOT TO WS-L2-CHARGERS
171800         IF WS-CEIL-REM > 0
171900             ADD 1 TO WS-L2-CHARGERS
172000         END-IF
172100         COMPUTE WS-CEIL-QUOT = WS-FLEET-VEH-COUNT * 0.2
172200         COMPUTE WS-CEIL-REM = (WS-FLEET-VEH-COUNT * 0.2)
172300             - WS-CEIL-QUOT
172400         MOVE WS-CEIL-QUOT TO WS-DCFC-CHARGERS
172500         IF WS-CEIL-REM > 0
172600             ADD 1 TO WS-DCFC-CHARGERS
172700         END-IF
172800         IF WS-DCFC-CHARGERS < 1
172900             MOVE 1 TO WS-DCFC-CHARGERS
173000         END-IF
173100     END-IF.
173200*
173300* PHASE-1 BUYS HALF THE LOT'S CHARGERS (ROUNDED UP BY THE SAME
173400* CEILING IDIOM AS 6120, SO A LOT NEEDING 3 PORTS PHASES IN 2
173500* THEN 1) SO THE COUNTY DOES NOT HAVE TO FUND THE WHOLE BUILD-OUT
173600* IN ONE BUDGET YEAR; PHASE-2 IS SIMPLY WHATEVER REMAINS.  PHASE-1
173700* NEVER BUYS ZERO PORTS EVEN WHEN HALF ROUNDS DOWN TO NOTHING.
173800 6130-CALC-PHASE-PLAN.
173900     COMPUTE WS-CEIL-QUOT = WS-L2-CHARGERS * 0.5
174000     COMPUTE WS-CEIL-REM = (WS-L2-CHARGERS * 0.5) -
174100         WS-CEIL-QUOT
174200     MOVE WS-CEIL-QUOT TO WS-PH1-L2-CNT
174300     IF WS-CEIL-REM > 0
174400         ADD 1 TO WS-PH1-L2-CNT
174500     END-IF
174600     IF WS-PH1-L2-CNT < 1
174700         MOVE 1 TO WS-PH1-L2-CNT
174800     END-IF
174900     COMPUTE WS-CEIL-QUOT = WS-DCFC-CHARGERS * 0.5
175000     COMPUTE WS-CEIL-REM = (WS-DCFC-CHARGERS * 0.5) -
175100         WS-CEIL-QUOT
175200     MOVE WS-CEIL-QUOT TO WS-PH1-DCFC-CNT
175300     IF WS-CEIL-REM > 0
175400         ADD 1 TO WS-PH1-DCFC-CNT
175500     END-IF
175600     IF WS-PH1-DCFC-CNT < 1
175700         MOVE 1 TO WS-PH1-DCFC-CNT
175800     END-IF
175900     COMPUTE WS-PH2-L2-CNT   = WS-L2-CHARGERS   -
176000         WS-PH1-L2-CNT
176100     COMPUTE WS-PH2-DCFC-CNT = WS-DCFC-CHARGERS -
176200         WS-PH1-DCFC-CNT
176300* PHASE-1 COST IS PRICED OFF HALF THE LOT'S TOTAL PORT COUNT
176400* (NOT THE ROUNDED-UP PH1 COUNTS ABOVE) THEN THE CENTS ARE
176500* CEILED UP TO THE NEXT WHOLE DOLLAR - PURCHASING WANTS A
176600* ROUND REQUISITION FIGURE, NOT NINETY-EIGHT CENTS OF BUDGET
176700* DUST LEFT ON THE TABLE.
176800     COMPUTE WS-PH1-RAW-COST ROUNDED =
176900         (WS-L2-CHARGERS * 0.5 * WS-L2-COST)
177000             + (WS-DCFC-CHARGERS * 0.5 * WS-DCFC-COST)
177100     COMPUTE WS-CEIL-QUOT = WS-PH1-RAW-COST
177200     COMPUTE WS-CEIL-REM = WS-PH1-RAW-COST - WS-CEIL-QUOT
177300     MOVE WS-CEIL-QUOT TO WS-PH1-COST
177400     IF WS-CEIL-REM > 0
177500         ADD 1 TO WS-PH1-COST
177600     END-IF
177700     COMPUTE WS-PH2-COST ROUNDED = WS-INSTALL-COST -
177800         WS-PH1-COST.
177900* 7000 - PRINT-ALL-REPORTS - REPORT DISPATCHER
178000 7000-PRINT-ALL-REPORTS.
178100     MOVE 0 TO WS-PAGE-NO
178200     PERFORM 7100-BUILD-SUMMARY-RPT
178300     PERFORM 7200-BUILD-ELEC-RPT
178400     PERFORM 7300-BUILD-EMISSIONS-RPT
178500     PERFORM 7400-BUILD-CHARGING-RPT
178600     PERFORM 7500-BUILD-QUALITY-RPT.
178700*
178800* EVERY REPORT PARAGRAPH BELOW BUILDS ITS LINE TEXT INTO THE
178900* WORKING-STORAGE WS-RPT-LINE/PL-CARRIAGE-CTL PAIR, THEN CALLS
179000* HERE TO MOVE IT INTO THE FD RECORD AND WRITE IT - CENTRALIZING
179100* THE WRITE KEEPS THE CARRIAGE-CONTROL RESET (BACK TO A SINGLE
179200* SPACE) IN ONE PLACE RATHER THAN REPEATED AFTER EVERY STRING.
179300 7010-WRITE-RPT-LINE.
179400     MOVE WS-RPT-LINE TO PL-PRINT-AREA
179500     WRITE PRINT-LINE
179600     MOVE SPACES TO WS-RPT-LINE PL-CARRIAGE-CTL.
179700*
179800* "1" IN COLUMN 1 OF THE CARRIAGE-CONTROL BYTE IS THE STANDARD
179900* SKIP-TO-NEW-PAGE CHANNEL CODE FOR A SYSOUT PRINT FILE - ONLY THE
180000* REPORT TITLE LINE GETS IT; THE DATE/TIME AND COLUMN-HEADING
180100* LINES THAT FOLLOW JUST SINGLE-SPACE DOWN THE SAME PAGE.
180200 7020-WRITE-PAGE-HEADER.
180300     ADD 1 TO WS-PAGE-NO
180400     MOVE "1" TO PL-CARRIAGE-CTL
180500     MOVE WS-PAGE-HDR-1 TO WS-RPT-LINE
180600     PERFORM 7010-WRITE-RPT-LINE
180700     MOVE " " TO PL-CARRIAGE-CTL
180800     MOVE WS-HDR-DATE-OUT TO WS-HDR-DATE
180900     MOVE WS-HDR-TIME-OUT TO WS-HDR-TIME
181000     MOVE WS-PAGE-HDR-2 TO WS-RPT-LINE
181100     PERFORM 7010-WRITE-RPT-LINE
181200     MOVE WS-PAGE-HDR-3 TO WS-RPT-LINE
181300     PERFORM 7010-WRITE-RPT-LINE.
181400*
181500* 7100 - SUMMREPT - FLEET SUMMARY REPORT
181600 7100-BUILD-SUMMARY-RPT.
181700     MOVE "REPORT 1 - FLEET SUMMARY" TO WS-HDR-RPT-TITLE
181800     PERFORM 7020-WRITE-PAGE-HEADER
181900     STRING "RECORDS READ . . . . : " WS-RECS-READ
182000         DELIMITED BY SIZE INTO WS-RPT-LINE
182100     PERFORM 7010-WRITE-RPT-LINE
182200     STRING "RECORDS PROCESSED OK : " WS-RECS-OK
182300         DELIMITED BY SIZE INTO WS-RPT-LINE
182400     PERFORM 7010-WRITE-RPT-LINE
182500     STRING "RECORDS FAILED . . . : " WS-RECS-FAILED
182600         DELIMITED BY SIZE INTO WS-RPT-LINE
182700     PERFORM 7010-WRITE-RPT-LINE
182800     STRING "RECORDS SKIPPED-MPG  : " WS-RECS-SKIPPED-MPG
182900         DELIMITED BY SIZE INTO WS-RPT-LINE
183000     PERFORM 7010-WRITE-RPT-LINE
183100     MOVE SPACES TO WS-RPT-LINE
183200     PERFORM 7010-WRITE-RPT-LINE
183300     PERFORM 7110-SORT-MAKE-TABLE
183400     MOVE "VEHICLE COUNT BY MAKE (TOP 10)" TO WS-RPT-LINE
183500     PERFORM 7010-WRITE-RPT-LINE
183600     MOVE 10 TO WS-SUB2
183700     IF WS-MAKE-ENTRIES < 10
183800         MOVE WS-MAKE-ENTRIES TO WS-SUB2
183900     END-IF
184000     PERFORM 7115-PRINT-MAKE-ENTRY
184100         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-SUB2
184200     MOVE SPACES TO WS-RPT-LINE
184300     PERFORM 7010-WRITE-RPT-LINE
184400     PERFORM 7120-SORT-FDIST-TABLE
184500     MOVE "VEHICLE COUNT BY FUEL TYPE" TO WS-RPT-LINE
184600     PERFORM 7010-WRITE-RPT-LINE
184700     PERFORM 7125-PRINT-FDIST-ENTRY
184800         VARYING WS-SUB1 FROM 1 BY 1
184900         UNTIL WS-SUB1 > WS-FDIST-ENTRIES
185000     MOVE SPACES TO WS-RPT-LINE
185100     PERFORM 7010-WRITE-RPT-LINE
185200     IF WS-MPG-CNT > 0
185300         COMPUTE WS-MPG-AVG ROUNDED = WS-MPG-SUM /
185400             WS-MPG-CNT
185500     END-IF
185600     STRING "COMBINED MPG -  MIN: " WS-MPG-MIN
185700         "  AVG: " WS-MPG-AVG "  MAX: " WS-MPG-MAX
185800         DELIMITED BY SIZE INTO WS-RPT-LINE
185900     PERFORM 7010-WRITE-RPT-LINE
186000     IF WS-CO2GPM-CNT > 0
186100         COMPUTE WS-CO2GPM-AVG ROUNDED =
186200             WS-CO2GPM-SUM / WS-CO2GPM-CNT
186300     END-IF
186400     STRING "CO2 G/MILE   -  MIN: " WS-CO2GPM-MIN
186500         "  AVG: " WS-CO2GPM-AVG "  MAX: " WS-CO2GPM-MAX
186600         DELIMITED BY SIZE INTO WS-RPT-LINE
186700     PERFORM 7010-WRITE-RPT-LINE
186800     IF WS-MILEAGE-CNT > 0
186900         COMPUTE WS-MILEAGE-AVG ROUNDED =
187000             WS-MILEAGE-SUM / WS-MILEAGE-CNT
187100     END-IF
187200     STRING "AVERAGE ANNUAL MILEAGE . . . . . . . : "
187300         WS-MILEAGE-AVG DELIMITED BY SIZE INTO WS-RPT-LINE
187400     PERFORM 7010-WRITE-RPT-LINE.
187500*
187600* THIS IS A FULL DESCENDING BUBBLE SORT (OUTER PASS AT 7110,
187700* INNER PASS AT 7111, ONE COMPARE/SWAP AT 7112) OVER THE WHOLE
187800* MAKE TABLE, NOT THE INCREMENTAL SINGLE-PASS IDIOM USED BY 3620
187900* ABOVE - THE MAKE/FUEL-TYPE/DEPARTMENT/BODY-CLASS TABLES ARE
188000* BUILT UNSORTED DURING THE MAIN READ LOOP AND ONLY NEED SORTING
188100* ONCE, HERE AT REPORT TIME, SO THE EXTRA PASSES COST NOTHING
188200* EXTRA OVER THE LIFE OF THE RUN.  SAME SHAPE REPEATS AT
188300* 7120/7310/7320/7330 BELOW FOR THE OTHER DISTRIBUTION TABLES.
188400 7110-SORT-MAKE-TABLE.
188500     PERFORM 7111-MAKE-BUBBLE-PASS
188600         VARYING WS-SUB3 FROM 1 BY 1
188700         UNTIL WS-SUB3 >= WS-MAKE-ENTRIES.
188800*
188900 7111-MAKE-BUBBLE-PASS.
189000     PERFORM 7112-MAKE-BUBBLE-INNER
189100         VARYING WS-SUB2 FROM 1 BY 1
189200         UNTIL WS-SUB2 > WS-MAKE-ENTRIES - WS-SUB3.
189300*
189400 7112-MAKE-BUBBLE-INNER.
189500     IF WS-MAKE-CNT (WS-SUB2) < WS-MAKE-CNT (WS-SUB2 + 1)
189600         MOVE WS-MAKE-ENTRY (WS-SUB2)     TO WS-MAKE-SWAP
189700         MOVE WS-MAKE-ENTRY (WS-SUB2 + 1) TO WS-MAKE-ENTRY
189800             (WS-SUB2)
189900         MOVE WS-MAKE-SWAP                TO WS-MAKE-ENTRY
190000             (WS-SUB2 + 1)
190100     END-IF.
190200*
190300 7115-PRINT-MAKE-ENTRY.
190400     STRING "  " WS-MAKE-NAME (WS-SUB1) "  "
190500         WS-MAKE-CNT (WS-SUB1)
190600         DELIMITED BY SIZE INTO WS-RPT-LINE
190700     PERFORM 7010-WRITE-RPT-LINE.
190800*
190900 7120-SORT-FDIST-TABLE.
191000     PERFORM 7121-FDIST-BUBBLE-PASS
191100         VARYING WS-SUB3 FROM 1 BY 1
191200         UNTIL WS-SUB3 >= WS-FDIST-ENTRIES.
191300*
191400 7121-FDIST-BUBBLE-PASS.
191500     PERFORM 7122-FDIST-BUBBLE-INNER
191600         VARYING WS-SUB2 FROM 1 BY 1
191700         UNTIL WS-SUB2 > WS-FDIST-ENTRIES - WS-SUB3.
191800*
191900 7122-FDIST-BUBBLE-INNER.
192000     IF WS-FDIST-CNT (WS-SUB2) < WS-FDIST-CNT (WS-SUB2 + 1)
192100         MOVE WS-FDIST-ENTRY (WS-SUB2)     TO WS-FDIST-SWAP
192200         MOVE WS-FDIST-ENTRY (WS-SUB2 + 1) TO WS-FDIST-ENTRY
192300             (WS-SUB2)
192400         MOVE WS-FDIST-SWAP                TO WS-FDIST-ENTRY
192500             (WS-SUB2 + 1)
192600     END-IF.
192700*
192800 7125-PRINT-FDIST-ENTRY.
192900     STRING "  " WS-FDIST-NAME (WS-SUB1) "  "
193000         WS-FDIST-CNT (WS-SUB1)
193100         DELIMITED BY SIZE INTO WS-RPT-LINE
193200     PERFORM 7010-WRITE-RPT-LINE.
193300* 7200 - FLETANAL - ELECTRIFICATION ANALYSIS REPORT
193400 7200-BUILD-ELEC-RPT.
193500     MOVE "REPORT 2 - ELECTRIFICATION ANALYSIS" TO
193600         WS-HDR-RPT-TITLE
193700     PERFORM 7020-WRITE-PAGE-HEADER
193800     STRING "GAS PRICE $/GAL: " WS-GAS-PRICE
193900         "   ELEC PRICE $/KWH: " WS-ELEC-PRICE
194000         "   EV EFF KWH/MI: " WS-EV-EFFICIENCY
194100         DELIMITED BY SIZE INTO WS-RPT-LINE
194200     PERFORM 7010-WRITE-RPT-LINE
194300     STRING "ANALYSIS YEARS: " WS-ANALYSIS-YEARS
194400         "   DISCOUNT RATE %: " WS-DISCOUNT-RATE
194500         "   BATT DEGR %/YR: " WS-BATT-DEGRADATION
194600         DELIMITED BY SIZE INTO WS-RPT-LINE
194700     PERFORM 7010-WRITE-RPT-LINE
194800     MOVE SPACES TO WS-RPT-LINE
194900     PERFORM 7010-WRITE-RPT-LINE
195000     STRING "FLEET TOTAL FUEL SAVINGS  : "
195100         WS-FLEET-FUEL-SAVINGS
195200         DELIMITED BY SIZE INTO WS-RPT-LINE
195300     PERFORM 7010-WRITE-RPT-LINE
195400     STRING "FLEET TOTAL MAINT SAVINGS : "
195500         WS-FLEET-MAINT-SAVINGS
195600         DELIMITED BY SIZE INTO WS-RPT-LINE
195700     PERFORM 7010-WRITE-RPT-LINE
195800     STRING "FLEET TOTAL NPV SAVINGS   : "
195900         WS-FLEET-NPV-SAVINGS
196000         DELIMITED BY SIZE INTO WS-RPT-LINE
196100     PERFORM 7010-WRITE-RPT-LINE
196200     STRING "FLEET TOTAL CO2 REDUCTION : "
196300         WS-FLEET-CO2-REDUCTION
196400         DELIMITED BY SIZE INTO WS-RPT-LINE
196500     PERFORM 7010-WRITE-RPT-LINE
196600     IF WS-FLEET-PAYBACK-YEARS = 999.99
196700         MOVE "FLEET PAYBACK PERIOD      : N/A" TO
196800             WS-RPT-LINE
196900     ELSE
197000         STRING "FLEET PAYBACK PERIOD (YRS): "
197100             WS-FLEET-PAYBACK-YEARS
197200             DELIMITED BY SIZE INTO WS-RPT-LINE
197300     END-IF
197400     PERFORM 7010-WRITE-RPT-LINE
197500     MOVE SPACES TO WS-RPT-LINE
197600     PERFORM 7010-WRITE-RPT-LINE
197700* UPSI-0 EXTENDED-STATS SWITCH - ON WIDENS THE RANKING FROM THE
197800* ORIGINAL TOP-10 TO TOP-20 (THE FULL SIZE OF WS-TOP-VEHICLE-
197900* TABLE) FOR SHOPS DOING THE DEEPER FLEET REVIEW; OFF KEEPS THE
198000* REPORT AS IT WAS BEFORE REQ 16-0150.
198100     IF WS-EXT-STATS-ON
198200         MOVE "TOP 20 VEHICLES BY NPV SAVINGS" TO WS-RPT-LINE
198300         MOVE 20 TO WS-TOP-RPT-MAX
198400     ELSE
198500         MOVE "TOP 10 VEHICLES BY NPV SAVINGS" TO WS-RPT-LINE
198600         MOVE 10 TO WS-TOP-RPT-MAX
198700     END-IF
198800     PERFORM 7010-WRITE-RPT-LINE
198900     MOVE WS-TOP-RPT-MAX TO WS-SUB2
199000     IF WS-TOP-VEH-COUNT < WS-TOP-RPT-MAX
199100         MOVE WS-TOP-VEH-COUNT TO WS-SUB2
199200     END-IF
199300     IF WS-SUB2 > 0
199400         PERFORM 7210-PRINT-TOP-VEH-ENTRY
199500             VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 >
199600                 WS-SUB2
199700     END-IF.
199800*
199900 7210-PRINT-TOP-VEH-ENTRY.
200000     STRING WS-TOP-VIN (WS-SUB1) " " WS-TOP-YEAR (WS-SUB1) " "
200100         WS-TOP-MAKE (WS-SUB1) " " WS-TOP-MODEL (WS-SUB1)
200200         " MI:" WS-TOP-MILEAGE (WS-SUB1)
200300         " MPG:" WS-TOP-MPG (WS-SUB1)
200400         " FSAVE:" WS-TOP-FUEL-SAVE (WS-SUB1)
200500         " NPV:" WS-TOP-NPV-SAVE (WS-SUB1)
200600         " CO2R:" WS-TOP-CO2-RED (WS-SUB1)
200700         DELIMITED BY SIZE INTO WS-RPT-LINE
200800     PERFORM 7010-WRITE-RPT-LINE.
200900*
201000* 7300 - EMISSINV - EMISSIONS INVENTORY REPORT
201100 7300-BUILD-EMISSIONS-RPT.
201200     MOVE "REPORT 3 - EMISSIONS INVENTORY" TO
201300         WS-HDR-RPT-TITLE
201400     PERFORM 7020-WRITE-PAGE-HEADER
201500     STRING "GRAND TOTAL CO2 (METRIC TONS): "
201600         WS-EMIS-GRAND-TOTAL
201700         DELIMITED BY SIZE INTO WS-RPT-LINE
201800     PERFORM 7010-WRITE-RPT-LINE
201900     MOVE SPACES TO WS-RPT-LINE
202000     PERFORM 7010-WRITE-RPT-LINE
202100     PERFORM 7310-SORT-DEPT-TABLE
202200     MOVE "EMISSIONS BY DEPARTMENT" TO WS-RPT-LINE
202300     PERFORM 7010-WRITE-RPT-LINE
202400     PERFORM 7315-PRINT-DEPT-ENTRY
202500         VARYING WS-SUB1 FROM 1 BY 1
202600         UNTIL WS-SUB1 > WS-DEPT-ENTRIES
202700     MOVE SPACES TO WS-RPT-LINE
202800     PERFORM 7010-WRITE-RPT-LINE
202900     PERFORM 7320-SORT-BODY-TABLE
203000     MOVE "EMISSIONS BY VEHICLE TYPE" TO WS-RPT-LINE
203100     PERFORM 7010-WRITE-RPT-LINE
203200     PERFORM 7325-PRINT-BODY-ENTRY
203300         VARYING WS-SUB1 FROM 1 BY 1
203400         UNTIL WS-SUB1 > WS-BODY-ENTRIES
203500     MOVE SPACES TO WS-RPT-LINE
203600     PERFORM 7010-WRITE-RPT-LINE
203700     PERFORM 7330-SORT-FTYPE-TABLE
203800     MOVE "EMISSIONS BY FUEL TYPE" TO WS-RPT-LINE
203900     PERFORM 7010-WRITE-RPT-LINE
204000     PERFORM 7335-PRINT-FTYPE-ENTRY
204100         VARYING WS-SUB1 FROM 1 BY 1
204200         UNTIL WS-SUB1 > WS-FTYPE-ENTRIES.
204300*
204400 7310-SORT-DEPT-TABLE.
204500     PERFORM 7311-DEPT-BUBBLE-PASS
204600         VARYING WS-SUB3 FROM 1 BY 1
204700         UNTIL WS-SUB3 >= WS-DEPT-ENTRIES.
204800*
204900 7311-DEPT-BUBBLE-PASS.
205000     PERFORM 7312-DEPT-BUBBLE-INNER
205100         VARYING WS-SUB2 FROM 1 BY 1
205200         UNTIL WS-SUB2 > WS-DEPT-ENTRIES - WS-SUB3.
205300*
205400 7312-DEPT-BUBBLE-INNER.
205500     IF WS-DEPT-TONS (WS-SUB2) < WS-DEPT-TONS (WS-SUB2 + 1)
205600         MOVE WS-DEPT-ENTRY (WS-SUB2)     TO WS-DEPT-SWAP
205700         MOVE WS-DEPT-ENTRY (WS-SUB2 + 1) TO WS-DEPT-ENTRY
205800             (WS-SUB2)
205900         MOVE WS-DEPT-SWAP                TO WS-DEPT-ENTRY
206000             (WS-SUB2 + 1)
206100     END-IF.
206200*
206300* PCT OF GRAND TOTAL IS RECOMPUTED FRESH FOR EACH TABLE ENTRY
206400* RATHER THAN STORED ON THE TABLE, SINCE THE GRAND TOTAL IS NOT
206500* FINAL UNTIL EVERY VEHICLE RECORD HAS BEEN PROCESSED AND THIS
206600* PARAGRAPH DOES NOT RUN UNTIL REPORT TIME, AFTER THAT TOTAL IS
206700* SETTLED - THE SAME PATTERN REPEATS AT 7325/7335 BELOW.
206800 7315-PRINT-DEPT-ENTRY.
206900     MOVE 0 TO WS-EMIS-PCT
207000     IF WS-EMIS-GRAND-TOTAL > 0
207100         COMPUTE WS-EMIS-PCT ROUNDED =
207200             (WS-DEPT-TONS (WS-SUB1) / WS-EMIS-GRAND-TOTAL)
207300                 * 100
207400     END-IF
207500     STRING "  " WS-DEPT-NAME (WS-SUB1) "  TONS:"
207600         WS-DEPT-TONS (WS-SUB1) "  PCT:" WS-EMIS-PCT
207700         DELIMITED BY SIZE INTO WS-RPT-LINE
207800     PERFORM 7010-WRITE-RPT-LINE.
207900*
208000 7320-SORT-BODY-TABLE.
208100     PERFORM 7321-BODY-BUBBLE-PASS
208200         VARYING WS-SUB3 FROM 1 BY 1
208300         UNTIL WS-SUB3 >= WS-BODY-ENTRIES.
208400*
208500 7321-BODY-BUBBLE-PASS.
208600     PERFORM 7322-BODY-BUBBLE-INNER
208700         VARYING WS-SUB2 FROM 1 BY 1
208800         UNTIL WS-SUB2 > WS-BODY-ENTRIES - WS-SUB3.
208900*
209000 7322-BODY-BUBBLE-INNER.
209100     IF WS-BODY-TONS (WS-SUB2) < WS-BODY-TONS (WS-SUB2 + 1)
209200         MOVE WS-BODY-ENTRY (WS-SUB2)     TO WS-BODY-SWAP
209300         MOVE WS-BODY-ENTRY (WS-SUB2 + 1) TO WS-BODY-ENTRY
209400             (WS-SUB2)
209500         MOVE WS-BODY-SWAP                TO WS-BODY-ENTRY
209600             (WS-SUB2 + 1)
209700     END-IF.
209800*
209900 7325-PRINT-BODY-ENTRY.
210000     MOVE 0 TO WS-EMIS-PCT
210100     IF WS-EMIS-GRAND-TOTAL > 0
210200         COMPUTE WS-EMIS-PCT ROUNDED =
210300             (WS-BODY-TONS (WS-SUB1) / WS-EMIS-GRAND-TOTAL)
210400                 * 100
210500     END-IF
210600     STRING "  " WS-BODY-NAME (WS-SUB1) "  TONS:"
210700         WS-BODY-TONS (WS-SUB1) "  PCT:" WS-EMIS-PCT
210800         DELIMITED BY SIZE INTO WS-RPT-LINE
210900     PERFORM 7010-WRITE-RPT-LINE.
211000*
211100 7330-SORT-FTYPE-TABLE.
211200     PERFORM 7331-FTYPE-BUBBLE-PASS
211300         VARYING WS-SUB3 FROM 1 BY 1
211400         UNTIL WS-SUB3 >= WS-FTYPE-ENTRIES.
211500*
211600 7331-FTYPE-BUBBLE-PASS.
211700     PERFORM 7332-FTYPE-BUBBLE-INNER
211800         VARYING WS-SUB2 FROM 1 BY 1
211900         UNTIL WS-SUB2 > WS-FTYPE-ENTRIES - WS-SUB3.
212000*
212100 7332-FTYPE-BUBBLE-INNER.
212200     IF WS-FTYPE-TONS (WS-SUB2) < WS-FTYPE-TONS (WS-SUB2 +
212300         1)
212400         MOVE WS-FTYPE-ENTRY (WS-SUB2)     TO WS-FTYPE-SWAP
212500         MOVE WS-FTYPE-ENTRY (WS-SUB2 + 1) TO WS-FTYPE-ENTRY
212600             (WS-SUB2)
212700         MOVE WS-FTYPE-SWAP                TO WS-FTYPE-ENTRY
212800             (WS-SUB2 + 1)
212900     END-IF.
213000*
213100 7335-PRINT-FTYPE-ENTRY.
213200     MOVE 0 TO WS-EMIS-PCT
213300     IF WS-EMIS-GRAND-TOTAL > 0
213400         COMPUTE WS-EMIS-PCT ROUNDED =
213500             (WS-FTYPE-TONS (WS-SUB1) / WS-EMIS-GRAND-TOTAL)
213600                 * 100
213700     END-IF
213800     STRING "  " WS-FTYPE-NAME (WS-SUB1) "  TONS:"
213900         WS-FTYPE-TONS (WS-SUB1) "  PCT:" WS-EMIS-PCT
214000         DELIMITED BY SIZE INTO WS-RPT-LINE
214100     PERFORM 7010-WRITE-RPT-LINE.
214200*
214300* 7400 - CHRGNEED - CHARGING INFRASTRUCTURE REPORT
214400 7400-BUILD-CHARGING-RPT.
214500     MOVE "REPORT 4 - CHARGING INFRASTRUCTURE" TO
214600         WS-HDR-RPT-TITLE
214700     PERFORM 7020-WRITE-PAGE-HEADER
214800     STRING "USAGE PATTERN: " WS-USAGE-PATTERN
214900         "   WINDOW: " WS-WINDOW-START-HR "-"
215000             WS-WINDOW-END-HR
215100         DELIMITED BY SIZE INTO WS-RPT-LINE
215200     PERFORM 7010-WRITE-RPT-LINE
215300     STRING "L2 RATE KW: " WS-L2-RATE-KW
215400         "   DCFC RATE KW: " WS-DCFC-RATE-KW
215500         DELIMITED BY SIZE INTO WS-RPT-LINE
215600     PERFORM 7010-WRITE-RPT-LINE
215700     MOVE SPACES TO WS-RPT-LINE
215800     PERFORM 7010-WRITE-RPT-LINE
215900     STRING "LEVEL-2 CHARGERS NEEDED . : " WS-L2-CHARGERS
216000         DELIMITED BY SIZE INTO WS-RPT-LINE
216100     PERFORM 7010-WRITE-RPT-LINE
216200     STRING "DC FAST CHARGERS NEEDED . : " WS-DCFC-CHARGERS
216300         DELIMITED BY SIZE INTO WS-RPT-LINE
216400     PERFORM 7010-WRITE-RPT-LINE
216500     STRING "MAXIMUM POWER DRAW (KW) . : " WS-MAX-POWER-KW
216600         DELIMITED BY SIZE INTO WS-RPT-LINE
216700     PERFORM 7010-WRITE-RPT-LINE
216800     STRING "TOTAL INSTALLATION COST . : " WS-INSTALL-COST
216900         DELIMITED BY SIZE INTO WS-RPT-LINE
217000     PERFORM 7010-WRITE-RPT-LINE
217100     MOVE SPACES TO WS-RPT-LINE
217200     PERFORM 7010-WRITE-RPT-LINE
217300     STRING "PHASE 1 - L2: " WS-PH1-L2-CNT
217400         "  DCFC: " WS-PH1-DCFC-CNT "  COST: " WS-PH1-COST
217500         DELIMITED BY SIZE INTO WS-RPT-LINE
217600     PERFORM 7010-WRITE-RPT-LINE
217700     STRING "PHASE 2 - L2: " WS-PH2-L2-CNT
217800         "  DCFC: " WS-PH2-DCFC-CNT "  COST: " WS-PH2-COST
217900         DELIMITED BY SIZE INTO WS-RPT-LINE
218000     PERFORM 7010-WRITE-RPT-LINE.
218100*
218200* 7500 - QUALSCOR - DATA QUALITY REPORT
218300 7500-BUILD-QUALITY-RPT.
218400     MOVE "REPORT 5 - DATA QUALITY" TO WS-HDR-RPT-TITLE
218500     PERFORM 7020-WRITE-PAGE-HEADER
218600     COMPUTE WS-QUAL-DENOM =
218700         WS-QUAL-HIGH-CNT + WS-QUAL-MED-CNT +
218800             WS-QUAL-LOW-CNT
218900     IF WS-QUAL-DENOM > 0
219000         COMPUTE WS-QUAL-AVG ROUNDED =
219100             WS-QUAL-SCORE-SUM / WS-QUAL-DENOM
219200     END-IF
219300     IF WS-QUAL-AVG >= 90
219400         MOVE "A" TO WS-QUAL-GRADE
219500     ELSE
219600         IF WS-QUAL-AVG >= 80
219700             MOVE "B" TO WS-QUAL-GRADE
219800         ELSE
219900             IF WS-QUAL-AVG >= 70
220000                 MOVE "C" TO WS-QUAL-GRADE
220100             ELSE
220200                 IF WS-QUAL-AVG >= 60
220300                     MOVE "D" TO WS-QUAL-GRADE
220400                 ELSE
220500                     MOVE "F" TO WS-QUAL-GRADE
220600                 END-IF
220700             END-IF
220800         END-IF
220900     END-IF
221000     STRING "AVERAGE QUALITY SCORE . . : " WS-QUAL-AVG
221100         "   GRADE: " WS-QUAL-GRADE
221200         DELIMITED BY SIZE INTO WS-RPT-LINE
221300     PERFORM 7010-WRITE-RPT-LINE
221400     STRING "HIGH (>=80) . . . . . . . : " WS-QUAL-HIGH-CNT
221500         DELIMITED BY SIZE INTO WS-RPT-LINE
221600     PERFORM 7010-WRITE-RPT-LINE
221700     STRING "MEDIUM (50-79.9). . . . . : " WS-QUAL-MED-CNT
221800         DELIMITED BY SIZE INTO WS-RPT-LINE
221900     PERFORM 7010-WRITE-RPT-LINE
222000     STRING "LOW (<50) . . . . . . . . : " WS-QUAL-LOW-CNT
222100         DELIMITED BY SIZE INTO WS-RPT-LINE
222200     PERFORM 7010-WRITE-RPT-LINE
222300     MOVE SPACES TO WS-RPT-LINE
222400     PERFORM 7010-WRITE-RPT-LINE
222500     STRING "COMMERCIAL VEHICLES . . . : " WS-COMMERCIAL-CNT
222600         DELIMITED BY SIZE INTO WS-RPT-LINE
222700     PERFORM 7010-WRITE-RPT-LINE
222800     STRING "DIESEL VEHICLES . . . . . : " WS-DIESEL-CNT
222900         DELIMITED BY SIZE INTO WS-RPT-LINE
223000     PERFORM 7010-WRITE-RPT-LINE
223100     IF WS-QUAL-DENOM > 0
223200         COMPUTE WS-GVWR-COMPLETE-PCT ROUNDED =
223300             (WS-GVWR-PRESENT-CNT / WS-QUAL-DENOM) * 100
223400     END-IF
223500     STRING "GVWR COMPLETENESS % . . . : "
223600         WS-GVWR-COMPLETE-PCT
223700         DELIMITED BY SIZE INTO WS-RPT-LINE
223800     PERFORM 7010-WRITE-RPT-LINE
223900     STRING "VIN YEAR-CODE MISMATCHES  : "
224000         WS-VIN-MISMATCH-CNT
224100         DELIMITED BY SIZE INTO WS-RPT-LINE
224200     PERFORM 7010-WRITE-RPT-LINE
224300     IF WS-MATCH-CONF-CNT > 0
224400         COMPUTE WS-MATCH-CONF-AVG ROUNDED =
224500             WS-MATCH-CONF-SUM / WS-MATCH-CONF-CNT
224600     END-IF
224700     STRING "AVG VIN-DECODE MATCH CONF : " WS-MATCH-CONF-AVG
224800         DELIMITED BY SIZE INTO WS-RPT-LINE
224900     PERFORM 7010-WRITE-RPT-LINE
225000     STRING "LOW MATCH CONF (<70) CNT  : "
225100         WS-MATCH-CONF-LOW-CNT
225200         DELIMITED BY SIZE INTO WS-RPT-LINE
225300     PERFORM 7010-WRITE-RPT-LINE.
225400*
225500* 8000 - WRAP-UP-RUN - CLOSE ALL FILES
225600 8000-WRAP-UP-RUN.
225700     CLOSE VEHMAST
225800     CLOSE ANALPARM
225900     CLOSE CHRGPARM
226000     CLOSE VEHDETL
226100     CLOSE RPTFILE.
